000100*================================================================*
000200* COPYBOOK:        FINCODE
000300* DESCRIPTION:      CATEGORY AND PAYMENT-SOURCE CODE TABLES FOR
000400*                   THE PERSONAL FINANCE BATCH.  BUILT AS A
000500*                   CONSTANT VALUE BLOCK REDEFINED AS AN INDEXED
000600*                   OCCURS TABLE SO THE CODE SET CAN BE MAINTAINED
000700*                   AS A SINGLE COLUMN OF VALUE CLAUSES.
000800* ORIGINAL AUTHOR:  R. OKAFOR
000900*
001000* MAINTENENCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 03/20/87  R. OKAFOR     CREATED - TICKET FIN-014 MASTER REDESIGN
001400* 11/02/89  R. OKAFOR     ADDED INSURANCE AND EDUCATION CATEGORIES
001500*                         PER FIN-077
001600* 06/14/92  L. PRICE      ADDED PAYMENT-SOURCE TABLE, FIN-151
001700* 02/27/96  L. PRICE      ADDED OCTOPUS CARD SOURCE, FIN-189
001800*================================================================*
001900 01  FC-CATEGORY-LITERALS.
002000     05  FILLER  PIC X(31) VALUE 'GROCERIES     Groceries       N'.
002100     05  FILLER  PIC X(31) VALUE 'RENT          Rent            N'.
002200     05  FILLER  PIC X(31) VALUE 'UTILITIES     Utilities       N'.
002300     05  FILLER  PIC X(31) VALUE 'TRANSPORT     Transport       N'.
002400     05  FILLER  PIC X(31) VALUE 'ENTERTAINMENT Entertainment   N'.
002500     05  FILLER  PIC X(31) VALUE 'DINING_OUT    Dining Out      N'.
002600     05  FILLER  PIC X(31) VALUE 'SHOPPING      Shopping        N'.
002700     05  FILLER  PIC X(31) VALUE 'HEALTHCARE    Healthcare      N'.
002800     05  FILLER  PIC X(31) VALUE 'EDUCATION     Education       N'.
002900     05  FILLER  PIC X(31) VALUE 'INSURANCE     Insurance       N'.
003000     05  FILLER  PIC X(31) VALUE 'OTHER_EXPENSE Other Expense   N'.
003100     05  FILLER  PIC X(31) VALUE 'GIFT_GIVEN    Gift Given      N'.
003200     05  FILLER  PIC X(31) VALUE 'UNCATEGORIZED Uncategorized   N'.
003300     05  FILLER  PIC X(31) VALUE 'SALARY        Salary          Y'.
003400     05  FILLER  PIC X(31) VALUE 'INVESTMENT    Investment      Y'.
003500     05  FILLER  PIC X(31) VALUE 'GIFT_RECEIVED Gift Received   Y'.
003600     05  FILLER  PIC X(31) VALUE 'OTHER_INCOME  Other Income    Y'.
003700*----------------------------------------------------------------
003800 01  FC-CATEGORY-TABLE REDEFINES FC-CATEGORY-LITERALS.
003900     05  FC-CATEGORY-ENTRY  OCCURS 17 TIMES
004000                            INDEXED BY FC-CAT-IDX.
004100         10  FC-CAT-CODE             PIC X(14).
004200         10  FC-CAT-DISPLAY          PIC X(16).
004300         10  FC-CAT-INCOME-FLAG      PIC X(01).
004400             88  FC-CAT-IS-INCOME             VALUE 'Y'.
004500             88  FC-CAT-IS-EXPENSE            VALUE 'N'.
004600*----------------------------------------------------------------
004700 01  FC-SOURCE-LITERALS.
004800     05  FILLER  PIC X(29) VALUE 'WECHAT_PAY   WeChat Pay      '.
004900     05  FILLER  PIC X(29) VALUE 'ALIPAY       Alipay          '.
005000     05  FILLER  PIC X(29) VALUE 'BANK_TRANSFERBank Transfer   '.
005100     05  FILLER  PIC X(29) VALUE 'CREDIT_CARD  Credit Card     '.
005200     05  FILLER  PIC X(29) VALUE 'DEBIT_CARD   Debit Card      '.
005300     05  FILLER  PIC X(29) VALUE 'CASH         Cash            '.
005400     05  FILLER  PIC X(29) VALUE 'OCTOPUS      Octopus Card    '.
005500     05  FILLER  PIC X(29) VALUE 'OTHER        Other           '.
005600*----------------------------------------------------------------
005700 01  FC-SOURCE-TABLE REDEFINES FC-SOURCE-LITERALS.
005800     05  FC-SOURCE-ENTRY  OCCURS 8 TIMES
005900                          INDEXED BY FC-SRC-IDX.
006000         10  FC-SRC-CODE              PIC X(13).
006100         10  FC-SRC-DISPLAY           PIC X(16).
006200*----------------------------------------------------------------
006300 01  FC-UNCATEGORIZED-CODE  PIC X(14) VALUE 'UNCATEGORIZED'.
006400 01  FC-OTHER-SOURCE-CODE   PIC X(13) VALUE 'OTHER'.
