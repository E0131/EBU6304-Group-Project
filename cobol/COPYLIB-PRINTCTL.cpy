000100*================================================================*
000200* COPYBOOK:        PRINTCTL
000300* DESCRIPTION:      COMMON PRINT-FILE PAGE CONTROL AND RUN-DATE
000400*                   FIELDS SHARED BY ALL REPORT PROGRAMS.
000500* ORIGINAL AUTHOR:  E. ACKERMAN
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 04/02/85  E. ACKERMAN   CREATED - COMMON COPYLIB FOR PRINT CTL
001100* 10/11/90  R. OKAFOR     RAISED LINES-ON-PAGE 55 TO 58
001200* 05/16/99  T. HUANG      Y2K - WS-CURRENT-YEAR 4 DIGIT, FIN-211
001300*================================================================*
001400 01  WS-CURRENT-DATE-DATA.
001500     05  WS-CURRENT-YEAR             PIC 9(04).
001600     05  WS-CURRENT-MONTH            PIC 9(02).
001700     05  WS-CURRENT-DAY              PIC 9(02).
001800     05  FILLER                      PIC X(13).
001900*----------------------------------------------------------------
002000 01  PRINT-CONTROL-FIELDS.
002100     05  LINE-COUNT                  PIC S9(03) USAGE IS COMP.
002200     05  LINES-ON-PAGE               PIC S9(03) USAGE IS COMP
002300                                      VALUE +58.
002400     05  PAGE-COUNT                  PIC S9(05) USAGE IS COMP
002500                                      VALUE +1.
002600     05  LINE-SPACEING               PIC S9(02) USAGE IS COMP
002700                                      VALUE +1.
