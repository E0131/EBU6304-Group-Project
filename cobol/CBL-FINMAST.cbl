000100*================================================================*
000200* PROGRAM NAME:    FINMAST
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* DESCRIPTION:     DRIVER FOR THE PERSONAL FINANCE TRANSACTION
000600*                  BATCH.  LOADS THE MASTER TRANSACTION FILE INTO
000700*                  A WORKING TABLE, CALLS FINIMP TO MERGE THE
000800*                  DAY'S IMPORT FILE INTO THAT TABLE, CALLS FINANL
000900*                  TO PRODUCE THE ANALYSIS REPORT, THEN REWRITES
001000*                  THE MASTER FILE IN FULL.  ALSO HOUSES THE
001100*                  RECORD-MAINTENANCE PARAGRAPHS (ADD, UPDATE,
001200*                  DELETE, FIND BY INDEX, FIND BY ID) THAT BACK
001300*                  THE ON-LINE ENTRY SCREENS; AN OPERATOR CAN
001400*                  DRIVE ONE OF THESE FROM SYSIN FOR A ONE-OFF
001500*                  CORRECTIVE RUN WITHOUT GOING THROUGH THE FULL
001600*                  IMPORT/ANALYSIS CYCLE.  UPDATE AND DELETE CAN
001610*                  BE ADDRESSED BY TABLE INDEX (UPD/DEL) OR BY
001620*                  THE RECORD'S OWN ID (UBI/DBI).  THE MAINT
001630*                  ACTION CODE, INDEX, ID AND NEW-RECORD IMAGE
001640*                  ARE ALL READ FROM SYSIN, ONE FIELD PER CARD.
001700*
001800* MAINTENENCE LOG
001900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
002000* --------- ------------  ---------------------------------------
002100* 03/25/87  R. OKAFOR     CREATED - TICKET FIN-014 MASTER REDESIGN
002200* 06/02/87  R. OKAFOR     ADDED CALL TO FINIMP FOR CSV MERGE
002300* 10/14/88  R. OKAFOR     ADDED CALL TO FINANL, FIN-052
002400* 09/02/88  R. OKAFOR     MASTER TABLE RAISED 999 TO 9999, FIN-061
002500* 02/14/90  L. PRICE      ADDED 5000 SERIES MAINTENANCE PARAGRAPHS
002600*                         FOR ON-LINE ADD/UPDATE/DELETE, FIN-101
002700* 07/19/91  L. PRICE      MANUAL CATEGORY CHANGE NOW RESETS THE
002800*                         AI FLAG PER FIN-140
002900* 03/30/93  L. PRICE      FIND-BY-ID AND FIND-BY-INDEX SPLIT OUT
003000*                         OF 5000-MASTER-MAINTENANCE, FIN-163
003100* 04/22/99  T. HUANG      Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003200*                         FOUND IN THIS PROGRAM, FIN-211
003300* 11/09/01  T. HUANG      UNKNOWN MAINT ACTION NOW LOGGED, FIN-238
003310* 08/19/04  M. SANTOS     REMOVED UNUSED SPECIAL-NAMES/TOP-OF-FORM
003320*                         MNEMONIC - PROGRAM HAS NO PRINT FILE,
003330*                         FIN-247
003340* 02/07/05  M. SANTOS     MAINT INDEX, ID AND NEW-RECORD FIELDS
003350*                         NOW ACCEPTED FROM SYSIN INSTEAD OF
003360*                         BEING LEFT AT THEIR INITIAL VALUES -
003370*                         ON-LINE SCREENS WERE GETTING "INVALID
003380*                         INDEX" ON EVERY UPDATE, FIN-251
003391* 02/07/05  M. SANTOS     ADDED UBI/DBI MAINT ACTIONS SO UPDATE
003392*                         AND DELETE CAN ALSO BE ADDRESSED BY
003393*                         ID, NOT JUST BY TABLE INDEX, FIN-251
003394* 03/14/05  M. SANTOS     SHOP STANDARDS AUDIT - RESTORED THE
003395*                         C01 IS TOP-OF-FORM MNEMONIC REMOVED
003396*                         UNDER FIN-247; EVERY PROGRAM CARRIES
003397*                         SPECIAL-NAMES REGARDLESS OF WHETHER IT
003398*                         PRINTS, FIN-255
003410* 03/14/05  M. SANTOS     NEW RECORDS NO LONGER CARRY BLANK ID,
003420*                         DATE, CATEGORY, SOURCE OR AI-FLAG -
003430*                         1200-DEFAULT-NEW-RECORD NOW FILLS THEM
003440*                         THE SAME WAY ON ADD AND UPDATE, FIN-253
003442* 03/21/05  M. SANTOS     A BLANK OR UNRECOGNIZED CATEGORY/SOURCE
003444*                         NOW ASKS FINCAT FOR THE REAL CODE
003446*                         INSTEAD OF BEING LEFT BLANK, FIN-256
003448* 03/22/05  M. SANTOS     ADD AND UPDATE NOW WARN WHEN THE SIGN
003450*                         OF THE AMOUNT DOESN'T MATCH THE INCOME/
003452*                         EXPENSE CATEGORY, SAME AS FINIMP ALREADY
003454*                         DOES ON A CSV IMPORT, FIN-257
003456*================================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  FINMAST.
003700 AUTHOR.  R. OKAFOR.
003800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN.  03/25/87.
004000 DATE-COMPILED.
004100 SECURITY.  NON-CONFIDENTIAL.
004200*================================================================*
004300 ENVIRONMENT DIVISION.
004400*----------------------------------------------------------------
004500 CONFIGURATION SECTION.
004600*----------------------------------------------------------------
004700 SOURCE-COMPUTER.  IBM-3081.
004800 OBJECT-COMPUTER.  IBM-3081.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*----------------------------------------------------------------
005200 INPUT-OUTPUT SECTION.
005300*----------------------------------------------------------------
005400 FILE-CONTROL.
005500     SELECT FT-MASTER-FILE ASSIGN TO FINMSTR
005600       ORGANIZATION IS SEQUENTIAL
005700       FILE STATUS IS FT-MASTER-STATUS.
005800*================================================================*
005900 DATA DIVISION.
006000*----------------------------------------------------------------
006100 FILE SECTION.
006200*----------------------------------------------------------------
006300 FD  FT-MASTER-FILE
006400       RECORDING MODE IS F.
006500     COPY FINTRAN.
006600*----------------------------------------------------------------
006700 WORKING-STORAGE SECTION.
006800*----------------------------------------------------------------
006900 01  WS-SWITCHES-MISC-FIELDS.
007000     05  FT-MASTER-STATUS            PIC X(02).
007100         88  FT-MASTER-OK                       VALUE '00'.
007200         88  FT-MASTER-EOF                       VALUE '10'.
007300     05  WS-MAINT-ACTION             PIC X(03)  VALUE SPACES.
007400         88  WS-MAINT-NONE                       VALUE SPACES.
007450     05  WS-MAINT-INDEX-IN           PIC 9(04)  VALUE ZERO.
007500     05  WS-MAINT-INDEX              PIC S9(04) USAGE IS COMP.
007600     05  WS-MAINT-ID                 PIC X(36)  VALUE SPACES.
007700     05  WS-MAINT-FOUND-SW           PIC X(01)  VALUE 'N'.
007800         88  WS-MAINT-FOUND                      VALUE 'Y'.
007850     05  FILLER                      PIC X(05).
007900 01  WS-WORK-CONSTANTS.
008000     05  WS-CTE-01                   PIC 9(01) USAGE IS COMP
008100                                      VALUE 1.
008120     05  WS-CTE-CENTURY-CUTOFF       PIC 9(02) USAGE IS COMP
008140                                      VALUE 50.
008150     05  FILLER                      PIC X(05).
008200 01  WS-NEW-RECORD-AREA.
008300     05  WN-ID                       PIC X(36).
008400     05  WN-DATE                     PIC X(10).
008500     05  WN-DESCRIPTION              PIC X(60).
008600     05  WN-AMOUNT                   PIC S9(9)V99.
008700     05  WN-CATEGORY                 PIC X(14).
008800     05  WN-SOURCE                   PIC X(13).
008900     05  WN-AI-FLAG                  PIC X(01).
008950     05  FILLER                      PIC X(05).
009010*----------------------------------------------------------------
009020*    DEFAULT-GENERATION WORK AREA FOR 1200-DEFAULT-NEW-RECORD -
009030*    RUN-DATE WINDOWING FOLLOWS THE SAME FIN-211 SCHEME FINANL
009040*    USES ON ITS BANNER LINE; THE GENERATED-ID PREFIX MATCHES
009050*    FINIMP'S IMPORT-GENERATED IDS, FIN-253
009060*----------------------------------------------------------------
009070 01  WS-TODAY-RAW                    PIC 9(06).
009080 01  WS-TODAY-PARTS REDEFINES WS-TODAY-RAW.
009090     05  WS-TODAY-YY                 PIC 9(02).
009100     05  WS-TODAY-MM                 PIC 9(02).
009110     05  WS-TODAY-DD                 PIC 9(02).
009120 01  WS-DEFAULT-WORK.
009130     05  WS-TODAY-YYYY               PIC 9(04).
009140     05  WS-MAINT-SEQ-DISPLAY        PIC 9(09)  VALUE ZERO.
009150     05  FILLER                      PIC X(05).
009152*----------------------------------------------------------------
009154*    CALLED-PROGRAM INTERFACE FIELDS FOR FINCAT'S CODE-TABLE
009156*    LOOKUP ACTIONS - A BLANK OR UNRECOGNIZED CATEGORY/SOURCE
009158*    NORMALIZES TO UNCATEGORIZED/OTHER THE SAME WAY FINCAT
009159*    ALREADY DOES FOR FINIMP, FIN-256
009162 01  WS-FC-INTERFACE.
009164     05  WS-FC-ACTION                PIC X(03).
009166     05  WS-FC-LOOKUP-INPUT          PIC X(60).
009168     05  WS-FC-AMOUNT-DUMMY          PIC S9(9)V99 VALUE ZERO.
009170     05  WS-FC-CATEGORY-RESULT       PIC X(14).
009172     05  WS-FC-SOURCE-RESULT         PIC X(13).
009174     05  FILLER                      PIC X(05).
009176*----------------------------------------------------------------
009178*    SIGN/CATEGORY CONSISTENCY-CHECK WORK FIELDS FOR
009179*    1240-CHECK-SIGN-CATEGORY - SAME WARNING FINIMP'S
009180*    3100-CONSISTENCY-CHECK APPLIES TO AN IMPORTED ROW, FIN-257
009182 01  WS-CHECK-WORK.
009184     05  WS-CHECK-INDEX              PIC S9(04)  USAGE IS COMP.
009186     05  WS-CHECK-FOUND-SW           PIC X(01)   VALUE 'N'.
009188         88  WS-CHECK-FOUND                       VALUE 'Y'.
009190     05  WS-CHECK-INCOME-SW          PIC X(01)   VALUE 'N'.
009192         88  WS-CHECK-IS-INCOME                   VALUE 'Y'.
009194     05  FILLER                      PIC X(05).
009196 COPY FINTTBL.
009198 COPY FINCODE.
009199*================================================================*
009200 PROCEDURE DIVISION.
009400*----------------------------------------------------------------
009500 0000-MAIN-PARAGRAPH.
009600*----------------------------------------------------------------
009700     PERFORM 1000-LOAD-MASTER-FILE.
009800     ACCEPT WS-MAINT-ACTION.
009850     IF NOT WS-MAINT-NONE
009870         PERFORM 0100-ACCEPT-MAINT-FIELDS
009880     END-IF.
009900     PERFORM 5000-MASTER-MAINTENANCE.
010000     CALL 'FINIMP' USING FT-TABLE-SIZE, FT-TABLE-INDEX,
010100          FT-TRANSACTION-TABLE, FT-CONTROL-COUNTERS.
010200     CALL 'FINANL' USING FT-TABLE-SIZE, FT-TABLE-INDEX,
010300          FT-TRANSACTION-TABLE, FT-CONTROL-COUNTERS.
010400     PERFORM 8000-SAVE-MASTER-FILE.
010500     GOBACK.
010550*----------------------------------------------------------------
010560 0100-ACCEPT-MAINT-FIELDS.
010570*----------------------------------------------------------------
010580*    ONE SYSIN RECORD PER FIELD, IN THE SAME ORDER AS THE
010590*    ON-LINE ENTRY SCREEN - INDEX, ID, THEN THE NEW RECORD
010600*    IMAGE.  UNUSED FIELDS ARE STILL READ SO THE RECORD COUNT
010610*    STAYS IN STEP, PER FIN-251.
010620     ACCEPT WS-MAINT-INDEX-IN.
010630     MOVE WS-MAINT-INDEX-IN          TO WS-MAINT-INDEX.
010640     ACCEPT WS-MAINT-ID.
010650     ACCEPT WN-ID.
010660     ACCEPT WN-DATE.
010670     ACCEPT WN-DESCRIPTION.
010680     ACCEPT WN-AMOUNT.
010690     ACCEPT WN-CATEGORY.
010700     ACCEPT WN-SOURCE.
010710     ACCEPT WN-AI-FLAG.
010720*----------------------------------------------------------------
010730 1000-LOAD-MASTER-FILE.
010800*----------------------------------------------------------------
010900     MOVE ZERO                       TO FT-TABLE-SIZE.
011000     OPEN INPUT FT-MASTER-FILE.
011100     IF FT-MASTER-OK
011200         PERFORM 1100-READ-MASTER-RECORD
011300             UNTIL FT-MASTER-EOF
011400         CLOSE FT-MASTER-FILE
011500     ELSE
011600         DISPLAY 'FINMAST: MASTER FILE STATUS ', FT-MASTER-STATUS
011700         DISPLAY 'FINMAST: STARTING WITH AN EMPTY MASTER TABLE'
011800     END-IF.
011900*----------------------------------------------------------------
012000 1100-READ-MASTER-RECORD.
012100*----------------------------------------------------------------
012200     READ FT-MASTER-FILE
012300         AT END
012400             SET FT-MASTER-EOF TO TRUE
012500         NOT AT END
012600             IF FT-TABLE-SIZE < 9999
012700                 ADD WS-CTE-01        TO FT-TABLE-SIZE
012800                 PERFORM 1110-MOVE-RECORD-TO-TABLE
012900             ELSE
013000                 DISPLAY 'FINMAST: MASTER TABLE FULL - RECORD ',
013100                         'DROPPED'
013200             END-IF
013300     END-READ.
013400*----------------------------------------------------------------
013500 1110-MOVE-RECORD-TO-TABLE.
013600*----------------------------------------------------------------
013700     MOVE TR-ID            TO TT-ID          (FT-TABLE-SIZE).
013800     MOVE TR-DATE          TO TT-DATE        (FT-TABLE-SIZE).
013900     MOVE TR-DESCRIPTION   TO TT-DESCRIPTION (FT-TABLE-SIZE).
014000     MOVE TR-AMOUNT        TO TT-AMOUNT      (FT-TABLE-SIZE).
014100     MOVE TR-CATEGORY      TO TT-CATEGORY    (FT-TABLE-SIZE).
014200     MOVE TR-SOURCE        TO TT-SOURCE      (FT-TABLE-SIZE).
014300     MOVE TR-AI-FLAG       TO TT-AI-FLAG     (FT-TABLE-SIZE).
014320*----------------------------------------------------------------
014330 1200-DEFAULT-NEW-RECORD.
014340*----------------------------------------------------------------
014342*    DEFAULTS APPLIED WHEN THE OPERATOR LEAVES A FIELD BLANK ON
014344*    THE ADD OR UPDATE ENTRY SCREEN - THE CALLER MOVES THE
014346*    APPROPRIATE SEQUENCE NUMBER TO WS-MAINT-SEQ-DISPLAY FIRST,
014348*    FIN-253
014350     IF WN-ID = SPACES
014352         MOVE SPACES              TO WN-ID
014354         STRING 'FIN-MAINT-'      DELIMITED BY SIZE
014356                WS-MAINT-SEQ-DISPLAY DELIMITED BY SIZE
014358             INTO WN-ID
014360     END-IF.
014362     IF WN-DATE = SPACES
014364         PERFORM 1210-DEFAULT-TODAY-DATE
014366     END-IF.
014368     PERFORM 1220-LOOKUP-CATEGORY.
014370     PERFORM 1230-LOOKUP-SOURCE.
014380     IF WN-AI-FLAG = SPACES
014382         MOVE 'N'                 TO WN-AI-FLAG
014384     END-IF.
014386*----------------------------------------------------------------
014388 1210-DEFAULT-TODAY-DATE.
014390*----------------------------------------------------------------
014392*    TODAY'S DATE IN YYYY-MM-DD FORM - CENTURY WINDOWED THE SAME
014394*    WAY FINANL WINDOWS ITS RUN-DATE BANNER, FIN-211/FIN-253
014396     ACCEPT WS-TODAY-RAW FROM DATE.
014398     IF WS-TODAY-YY < WS-CTE-CENTURY-CUTOFF
014400         COMPUTE WS-TODAY-YYYY = 2000 + WS-TODAY-YY
014402     ELSE
014404         COMPUTE WS-TODAY-YYYY = 1900 + WS-TODAY-YY
014406     END-IF.
014408     MOVE SPACES                  TO WN-DATE.
014410     STRING WS-TODAY-YYYY         DELIMITED BY SIZE
014412            '-'                   DELIMITED BY SIZE
014414            WS-TODAY-MM           DELIMITED BY SIZE
014416            '-'                   DELIMITED BY SIZE
014418            WS-TODAY-DD           DELIMITED BY SIZE
014420         INTO WN-DATE.
014422*----------------------------------------------------------------
014424 1220-LOOKUP-CATEGORY.
014426*----------------------------------------------------------------
014428*    BLANK OR UNRECOGNIZED CATEGORY NORMALIZES TO UNCATEGORIZED -
014430*    FINCAT DOES THE CASE-INSENSITIVE TABLE SEARCH, FIN-256
014432     MOVE 'LKC'                   TO WS-FC-ACTION.
014434     MOVE SPACES                  TO WS-FC-LOOKUP-INPUT.
014436     MOVE WN-CATEGORY             TO WS-FC-LOOKUP-INPUT.
014438     MOVE SPACES                  TO WS-FC-CATEGORY-RESULT
014440                                     WS-FC-SOURCE-RESULT.
014442     CALL 'FINCAT' USING WS-FC-ACTION, WS-FC-LOOKUP-INPUT,
014444          WS-FC-AMOUNT-DUMMY, WS-FC-CATEGORY-RESULT,
014446          WS-FC-SOURCE-RESULT.
014448     MOVE WS-FC-CATEGORY-RESULT   TO WN-CATEGORY.
014450*----------------------------------------------------------------
014452 1230-LOOKUP-SOURCE.
014454*----------------------------------------------------------------
014456*    BLANK OR UNRECOGNIZED SOURCE NORMALIZES TO OTHER THE SAME
014458*    WAY, FIN-256
014460     MOVE 'LKS'                   TO WS-FC-ACTION.
014462     MOVE SPACES                  TO WS-FC-LOOKUP-INPUT.
014464     MOVE WN-SOURCE               TO WS-FC-LOOKUP-INPUT.
014466     MOVE SPACES                  TO WS-FC-CATEGORY-RESULT
014468                                     WS-FC-SOURCE-RESULT.
014470     CALL 'FINCAT' USING WS-FC-ACTION, WS-FC-LOOKUP-INPUT,
014472          WS-FC-AMOUNT-DUMMY, WS-FC-CATEGORY-RESULT,
014474          WS-FC-SOURCE-RESULT.
014476     MOVE WS-FC-SOURCE-RESULT     TO WN-SOURCE.
014478*----------------------------------------------------------------
014500 5000-MASTER-MAINTENANCE.
014600*----------------------------------------------------------------
014700     IF NOT WS-MAINT-NONE
014800         EVALUATE WS-MAINT-ACTION
014900             WHEN 'ADD'
015000                 PERFORM 5010-ADD-RECORD
015100             WHEN 'UPD'
015200                 PERFORM 5020-UPDATE-RECORD
015300             WHEN 'DEL'
015400                 PERFORM 5030-DELETE-RECORD
015450             WHEN 'UBI'
015460                 PERFORM 5021-UPDATE-BY-ID
015470             WHEN 'DBI'
015480                 PERFORM 5033-DELETE-BY-ID
015500             WHEN 'FBX'
015600                 PERFORM 5040-FIND-BY-INDEX
015700             WHEN 'FBI'
015800                 PERFORM 5050-FIND-BY-ID
015900             WHEN OTHER
016000                 DISPLAY 'FINMAST: UNKNOWN MAINTENANCE ACTION ',
016100                         WS-MAINT-ACTION
016200         END-EVALUATE
016300     END-IF.
016400*----------------------------------------------------------------
016500 5010-ADD-RECORD.
016600*----------------------------------------------------------------
016700     IF FT-TABLE-SIZE < 9999
016800         ADD WS-CTE-01            TO FT-TABLE-SIZE
016820         MOVE FT-TABLE-SIZE       TO WS-MAINT-SEQ-DISPLAY
016840         PERFORM 1200-DEFAULT-NEW-RECORD
016900         MOVE WN-ID               TO TT-ID      (FT-TABLE-SIZE)
017000         MOVE WN-DATE             TO TT-DATE    (FT-TABLE-SIZE)
017100         MOVE WN-DESCRIPTION   TO TT-DESCRIPTION(FT-TABLE-SIZE)
017200         MOVE WN-AMOUNT           TO TT-AMOUNT  (FT-TABLE-SIZE)
017300         MOVE WN-CATEGORY         TO TT-CATEGORY(FT-TABLE-SIZE)
017400         MOVE WN-SOURCE           TO TT-SOURCE  (FT-TABLE-SIZE)
017500         MOVE WN-AI-FLAG          TO TT-AI-FLAG (FT-TABLE-SIZE)
017520         MOVE FT-TABLE-SIZE       TO WS-CHECK-INDEX
017540         PERFORM 1240-CHECK-SIGN-CATEGORY
017600         DISPLAY 'FINMAST: RECORD ADDED AT INDEX ', FT-TABLE-SIZE
017700     ELSE
017800         DISPLAY 'FINMAST: MASTER TABLE FULL - NOT ADDED'
017900     END-IF.
018000*----------------------------------------------------------------
018100 5020-UPDATE-RECORD.
018200*----------------------------------------------------------------
018300*    A MANUAL CATEGORY CHANGE ALWAYS CLEARS THE AI-SUGGESTED
018400*    FLAG, EVEN IF THE NEW CATEGORY MATCHES THE OLD ONE - FIN-140
018500     IF WS-MAINT-INDEX > ZERO AND WS-MAINT-INDEX <= FT-TABLE-SIZE
018520         MOVE WS-MAINT-INDEX    TO WS-MAINT-SEQ-DISPLAY
018540         PERFORM 1200-DEFAULT-NEW-RECORD
018600         MOVE WN-ID             TO TT-ID      (WS-MAINT-INDEX)
018700         MOVE WN-DATE           TO TT-DATE    (WS-MAINT-INDEX)
018800         MOVE WN-DESCRIPTION TO TT-DESCRIPTION(WS-MAINT-INDEX)
018900         MOVE WN-AMOUNT         TO TT-AMOUNT  (WS-MAINT-INDEX)
019000         MOVE WN-CATEGORY       TO TT-CATEGORY(WS-MAINT-INDEX)
019100         MOVE WN-SOURCE         TO TT-SOURCE  (WS-MAINT-INDEX)
019200         MOVE 'N'               TO TT-AI-FLAG (WS-MAINT-INDEX)
019220         MOVE WS-MAINT-INDEX    TO WS-CHECK-INDEX
019240         PERFORM 1240-CHECK-SIGN-CATEGORY
019300         DISPLAY 'FINMAST: RECORD UPDATED AT INDEX ',
019400                 WS-MAINT-INDEX
019500     ELSE
019600         DISPLAY 'FINMAST: INVALID INDEX - NOT UPDATED'
019700     END-IF.
019720*----------------------------------------------------------------
019740 5021-UPDATE-BY-ID.
019760*----------------------------------------------------------------
019770*    ON-LINE SCREENS ADDRESS A RECORD BY ITS ID RATHER THAN ITS
019780*    TABLE POSITION - RESOLVE THE ID TO AN INDEX THEN FALL INTO
019790*    THE SAME UPDATE LOGIC USED FOR AN INDEX-ADDRESSED CHANGE,
019795*    PER FIN-251.
019800     PERFORM 5052-RESOLVE-ID-TO-INDEX.
019810     IF WS-MAINT-FOUND
019820         PERFORM 5020-UPDATE-RECORD
019830     ELSE
019840         DISPLAY 'FINMAST: UNKNOWN ID - NOT UPDATED'
019850     END-IF.
019900*----------------------------------------------------------------
019950 5030-DELETE-RECORD.
020000*----------------------------------------------------------------
020100     IF WS-MAINT-INDEX > ZERO AND WS-MAINT-INDEX <= FT-TABLE-SIZE
020200         PERFORM 5031-SHIFT-TABLE-UP
020300         SUBTRACT WS-CTE-01     FROM FT-TABLE-SIZE
020400         DISPLAY 'FINMAST: RECORD REMOVED AT INDEX ',
020500                 WS-MAINT-INDEX
020600     ELSE
020700         DISPLAY 'FINMAST: INVALID INDEX - NOT REMOVED'
020800     END-IF.
020900*----------------------------------------------------------------
021000 5031-SHIFT-TABLE-UP.
021100*----------------------------------------------------------------
021200     PERFORM 5032-SHIFT-ONE-ENTRY
021300             VARYING FT-TABLE-INDEX FROM WS-MAINT-INDEX
021400             BY WS-CTE-01
021500             UNTIL FT-TABLE-INDEX >= FT-TABLE-SIZE.
021600*----------------------------------------------------------------
021700 5032-SHIFT-ONE-ENTRY.
021800*----------------------------------------------------------------
021900     MOVE FT-TABLE-ENTRY (FT-TABLE-INDEX + 1)
022000       TO FT-TABLE-ENTRY (FT-TABLE-INDEX).
022010*----------------------------------------------------------------
022020 5033-DELETE-BY-ID.
022030*----------------------------------------------------------------
022040*    SAME ID-TO-INDEX RESOLUTION AS 5021-UPDATE-BY-ID, THEN THE
022050*    EXISTING INDEX-ADDRESSED REMOVE - FIN-251.
022060     PERFORM 5052-RESOLVE-ID-TO-INDEX.
022070     IF WS-MAINT-FOUND
022080         PERFORM 5030-DELETE-RECORD
022090     ELSE
022095         DISPLAY 'FINMAST: UNKNOWN ID - NOT REMOVED'
022097     END-IF.
022100*----------------------------------------------------------------
022200 5040-FIND-BY-INDEX.
022300*----------------------------------------------------------------
022400     IF WS-MAINT-INDEX > ZERO AND WS-MAINT-INDEX <= FT-TABLE-SIZE
022500         DISPLAY 'FINMAST: FOUND ',
022600                 TT-ID (WS-MAINT-INDEX), ' ',
022700                 TT-DESCRIPTION (WS-MAINT-INDEX)
022800     ELSE
022900         DISPLAY 'FINMAST: INVALID INDEX - NOT FOUND'
023000     END-IF.
023100*----------------------------------------------------------------
023200 5050-FIND-BY-ID.
023300*----------------------------------------------------------------
023400     MOVE 'N'                        TO WS-MAINT-FOUND-SW.
023500     PERFORM 5051-CHECK-ID-MATCH
023600             VARYING FT-TABLE-INDEX FROM WS-CTE-01 BY WS-CTE-01
023700             UNTIL FT-TABLE-INDEX > FT-TABLE-SIZE
023800                OR WS-MAINT-FOUND.
023900     IF NOT WS-MAINT-FOUND
024000         DISPLAY 'FINMAST: UNKNOWN ID - NOT FOUND'
024100     END-IF.
024200*----------------------------------------------------------------
024300 5051-CHECK-ID-MATCH.
024400*----------------------------------------------------------------
024500     IF TT-ID (FT-TABLE-INDEX) = WS-MAINT-ID
024600         SET WS-MAINT-FOUND TO TRUE
024700         DISPLAY 'FINMAST: FOUND AT INDEX ', FT-TABLE-INDEX,
024800                 ' ', TT-DESCRIPTION (FT-TABLE-INDEX)
024900     END-IF.
024920*----------------------------------------------------------------
024940 5052-RESOLVE-ID-TO-INDEX.
024960*----------------------------------------------------------------
024970*    SHARED BY 5021-UPDATE-BY-ID AND 5033-DELETE-BY-ID - LEAVES
024980*    WS-MAINT-INDEX POINTING AT THE MATCHING ENTRY, FIN-251.
024985     MOVE 'N'                        TO WS-MAINT-FOUND-SW.
024990     PERFORM 5051-CHECK-ID-MATCH
024991             VARYING FT-TABLE-INDEX FROM WS-CTE-01 BY WS-CTE-01
024992             UNTIL FT-TABLE-INDEX > FT-TABLE-SIZE
024993                OR WS-MAINT-FOUND.
024994     IF WS-MAINT-FOUND
024995         MOVE FT-TABLE-INDEX         TO WS-MAINT-INDEX
024996     END-IF.
025000*----------------------------------------------------------------
025100 8000-SAVE-MASTER-FILE.
025200*----------------------------------------------------------------
025300     OPEN OUTPUT FT-MASTER-FILE.
025400     PERFORM 8100-WRITE-MASTER-RECORD
025500         VARYING FT-TABLE-INDEX FROM WS-CTE-01 BY WS-CTE-01
025600         UNTIL FT-TABLE-INDEX > FT-TABLE-SIZE.
025700     CLOSE FT-MASTER-FILE.
025800*----------------------------------------------------------------
025900 8100-WRITE-MASTER-RECORD.
026000*----------------------------------------------------------------
026100     MOVE TT-ID          (FT-TABLE-INDEX) TO TR-ID.
026200     MOVE TT-DATE        (FT-TABLE-INDEX) TO TR-DATE.
026300     MOVE TT-DESCRIPTION (FT-TABLE-INDEX) TO TR-DESCRIPTION.
026400     MOVE TT-AMOUNT      (FT-TABLE-INDEX) TO TR-AMOUNT.
026500     MOVE TT-CATEGORY    (FT-TABLE-INDEX) TO TR-CATEGORY.
026600     MOVE TT-SOURCE      (FT-TABLE-INDEX) TO TR-SOURCE.
026700     MOVE TT-AI-FLAG     (FT-TABLE-INDEX) TO TR-AI-FLAG.
026800     WRITE FT-TRANSACTION-RECORD.
026900*----------------------------------------------------------------
027000 1240-CHECK-SIGN-CATEGORY.
027100*----------------------------------------------------------------
027200*    WARNS (DOES NOT REJECT) WHEN AN EXPENSE CATEGORY CARRIES A
027300*    POSITIVE AMOUNT OR AN INCOME CATEGORY CARRIES A NEGATIVE
027400*    ONE - SAME RULE FINIMP'S 3100-CONSISTENCY-CHECK APPLIES TO
027500*    AN IMPORTED ROW; THE CALLER MOVES THE TABLE INDEX TO BE
027600*    CHECKED INTO WS-CHECK-INDEX FIRST, FIN-257
027700     MOVE 'N'                     TO WS-CHECK-FOUND-SW.
027800     MOVE 'N'                     TO WS-CHECK-INCOME-SW.
027900     PERFORM 1241-CHECK-CATEGORY-INCOME-FLAG
028000             VARYING FC-CAT-IDX FROM 1 BY 1
028100             UNTIL FC-CAT-IDX > 17 OR WS-CHECK-FOUND.
028200     IF TT-AMOUNT (WS-CHECK-INDEX) NOT < ZERO
028300        AND NOT WS-CHECK-IS-INCOME
028400        AND TT-CATEGORY (WS-CHECK-INDEX) NOT = FC-UNCATEGORIZED-CODE
028500         DISPLAY 'FINMAST WARNING - POSITIVE AMOUNT ASSIGNED TO '
028600                 'EXPENSE CATEGORY AT INDEX ', WS-CHECK-INDEX
028700     END-IF.
028800     IF TT-AMOUNT (WS-CHECK-INDEX) < ZERO AND WS-CHECK-IS-INCOME
028900         DISPLAY 'FINMAST WARNING - NEGATIVE AMOUNT ASSIGNED TO '
029000                 'INCOME CATEGORY AT INDEX ', WS-CHECK-INDEX
029100     END-IF.
029200*----------------------------------------------------------------
029300 1241-CHECK-CATEGORY-INCOME-FLAG.
029400*----------------------------------------------------------------
029500     IF FC-CAT-CODE (FC-CAT-IDX) = TT-CATEGORY (WS-CHECK-INDEX)
029600         SET WS-CHECK-FOUND       TO TRUE
029700         MOVE FC-CAT-INCOME-FLAG (FC-CAT-IDX)
029800           TO WS-CHECK-INCOME-SW
029900     END-IF.
