000100*================================================================*
000200* COPYBOOK:        FINTTBL
000300* DESCRIPTION:      IN-MEMORY TRANSACTION TABLE AND THE CONTROL
000400*                   FIELDS PASSED ON THE USING/LINKAGE BETWEEN
000500*                   FINMAST, FINIMP AND FINANL.  ONE TABLE ENTRY
000600*                   PER TRANSACTION, BUILT FROM THE FINTRAN
000700*                   RECORD LAYOUT.
000800* ORIGINAL AUTHOR:  R. OKAFOR
000900*
001000* MAINTENENCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 03/18/87  R. OKAFOR     CREATED - TICKET FIN-014 MASTER REDESIGN
001400* 02/05/90  R. OKAFOR     RAISED TABLE CEILING 999 TO 9999, FIN-098
001500* 08/30/94  L. PRICE      ADDED FT-CONTROL-COUNTERS FOR IMPORT
001600*                         BATCH FOOTER, FIN-178
001700*================================================================*
001800 01  FT-TABLE-SIZE           PIC S9(04)  USAGE IS COMP.
001900 01  FT-TABLE-INDEX          PIC S9(04)  USAGE IS COMP.
002000*
002100 01  FT-TRANSACTION-TABLE.
002200     05  FT-TABLE-ENTRY  OCCURS 0001 TO 9999 TIMES
002300                         DEPENDING ON FT-TABLE-SIZE
002400                         INDEXED BY FT-TABLE-IDX.
002500         10  TT-ID                   PIC X(36).
002600         10  TT-DATE                 PIC X(10).
002700         10  TT-DATE-PARTS REDEFINES TT-DATE.
002800             15  TT-DATE-YYYY        PIC 9(04).
002900             15  FILLER              PIC X(01).
003000             15  TT-DATE-MM          PIC 9(02).
003100             15  FILLER              PIC X(01).
003200             15  TT-DATE-DD          PIC 9(02).
003300         10  TT-DESCRIPTION          PIC X(60).
003400         10  TT-AMOUNT               PIC S9(9)V99.
003500         10  TT-CATEGORY             PIC X(14).
003600         10  TT-SOURCE               PIC X(13).
003700         10  TT-AI-FLAG              PIC X(01).
003800*
003900 01  FT-CONTROL-COUNTERS.
004000     05  FT-RECORDS-READ         PIC S9(07) USAGE IS COMP.
004100     05  FT-RECORDS-IMPORTED     PIC S9(07) USAGE IS COMP.
004200     05  FT-RECORDS-SKIPPED      PIC S9(07) USAGE IS COMP.
004250     05  FILLER                  PIC X(05).
