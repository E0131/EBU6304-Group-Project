000100*================================================================*
000200* PROGRAM NAME:    FINIMP
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* DESCRIPTION:     READS THE DAY'S CSV IMPORT FILE AND MERGES
000600*                  VALID TRANSACTIONS INTO THE IN-MEMORY MASTER
000700*                  TABLE PASSED FROM FINMAST.  THE FIRST LINE OF
000800*                  THE IMPORT FILE IS A COLUMN-HEADING LINE AND
000900*                  IS DISCARDED.  RECORDS THAT FAIL TO PARSE ARE
001000*                  WRITTEN TO THE ERROR FILE AND SKIPPED; THE RUN
001100*                  CONTINUES.  AN IMPORTED RECORD ARRIVING WITH
001200*                  CATEGORY UNCATEGORIZED IS HANDED TO FINCAT FOR
001300*                  A SUGGESTED CATEGORY.
001400*
001500* MAINTENENCE LOG
001600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001700* --------- ------------  ---------------------------------------
001800* 06/02/87  R. OKAFOR     CREATED - TICKET FIN-014 CSV MERGE
001900* 01/11/89  R. OKAFOR     SKIP LINES WITH FEWER THAN 5 FIELDS,
002000*                         FIN-071
002100* 07/19/91  L. PRICE      CALLS FINCAT WHEN CATEGORY IS
002200*                         UNCATEGORIZED, FIN-140
002300* 06/14/92  L. PRICE      ADDED SIGN/CATEGORY CONSISTENCY
002400*                         WARNING, FIN-151
002500* 08/30/94  L. PRICE      RECORDS-READ/IMPORTED/SKIPPED COUNTERS
002600*                         MOVED TO SHARED FT-CONTROL-COUNTERS,
002700*                         FIN-178
002800* 04/22/99  T. HUANG      Y2K REVIEW - DATE FIELD PARSED AS
002900*                         4-DIGIT YEAR ALREADY, FIN-211
002920* 03/14/05  M. SANTOS     UNRECOGNIZED SOURCE CODE NO LONGER
002940*                         DEFAULTED TO OTHER - NOW FAILS PARSE
002960*                         AND THE LINE IS SKIPPED LIKE ANY OTHER
002980*                         BAD FIELD, FIN-255
002990* 03/14/05  M. SANTOS     RESTORED C01 IS TOP-OF-FORM MNEMONIC
002995*                         PER SHOP STANDARD, FIN-255
002996* 03/21/05  M. SANTOS     FINCAT CALL NOW LEADS WITH AN ACTION
002997*                         CODE SO FINMAST CAN ASK IT FOR A CODE/
002998*                         DISPLAY-NAME LOOKUP - THIS CALL STILL
002999*                         PASSES 'SUG' FOR A SUGGESTION, FIN-256
003000*================================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  FINIMP.
003300 AUTHOR.  R. OKAFOR.
003400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003500 DATE-WRITTEN.  06/02/87.
003600 DATE-COMPILED.
003700 SECURITY.  NON-CONFIDENTIAL.
003800*================================================================*
003900 ENVIRONMENT DIVISION.
004000*----------------------------------------------------------------
004100 CONFIGURATION SECTION.
004200*----------------------------------------------------------------
004300 SOURCE-COMPUTER.  IBM-3081.
004400 OBJECT-COMPUTER.  IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*----------------------------------------------------------------
004800 INPUT-OUTPUT SECTION.
004900*----------------------------------------------------------------
005000 FILE-CONTROL.
005100     SELECT FI-IMPORT-FILE ASSIGN TO FINIMPT
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS IS FI-IMPORT-STATUS.
005400     SELECT FI-ERROR-FILE  ASSIGN TO FINERR
005500       ORGANIZATION IS LINE SEQUENTIAL
005600       FILE STATUS IS FI-ERROR-STATUS.
005700*================================================================*
005800 DATA DIVISION.
005900*----------------------------------------------------------------
006000 FILE SECTION.
006100*----------------------------------------------------------------
006200 FD  FI-IMPORT-FILE
006300       RECORDING MODE IS F.
006400 01  FI-IMPORT-LINE                  PIC X(132).
006500*----------------------------------------------------------------
006600 FD  FI-ERROR-FILE
006700       RECORDING MODE IS F.
006800 01  FI-ERROR-LINE                   PIC X(132).
006900*----------------------------------------------------------------
007000 WORKING-STORAGE SECTION.
007100*----------------------------------------------------------------
007200 01  FI-SWITCHES-MISC-FIELDS.
007300     05  FI-IMPORT-STATUS            PIC X(02).
007400         88  FI-IMPORT-OK                       VALUE '00'.
007500         88  FI-IMPORT-EOF                       VALUE '10'.
007600     05  FI-ERROR-STATUS             PIC X(02).
007700     05  FI-FIRST-LINE-SW            PIC X(01)  VALUE 'Y'.
007800         88  FI-FIRST-LINE                      VALUE 'Y'.
007900     05  FI-FIELD-COUNT              PIC S9(02) USAGE IS COMP.
008000     05  FI-LINE-NUMBER              PIC S9(07) USAGE IS COMP
008100                                      VALUE ZERO.
008200     05  FI-LINE-NUMBER-DISPLAY      PIC 9(07)  VALUE ZERO.
008300     05  FILLER                      PIC X(05).
008400 01  FI-WORK-CONSTANTS.
008500     05  FI-CTE-01                   PIC 9(01) USAGE IS COMP
008600                                      VALUE 1.
008700     05  FILLER                      PIC X(05).
008800*----------------------------------------------------------------
008900*    RAW SPLIT OF THE IMPORT LINE ON COMMAS
009000*----------------------------------------------------------------
009100 01  FI-RAW-FIELDS.
009200     05  FI-RAW-DATE                 PIC X(10).
009300     05  FI-RAW-DESCRIPTION          PIC X(60).
009400     05  FI-RAW-AMOUNT               PIC X(15).
009500     05  FI-RAW-CATEGORY             PIC X(20).
009600     05  FI-RAW-SOURCE               PIC X(20).
009700     05  FILLER                      PIC X(05).
009800*----------------------------------------------------------------
009900*    DATE VALIDATION WORK AREA
010000*----------------------------------------------------------------
010100 01  FI-DATE-WORK.
010200     05  FI-DATE-YYYY                PIC X(04).
010300     05  FI-DATE-SEP1                PIC X(01).
010400     05  FI-DATE-MM                  PIC X(02).
010500     05  FI-DATE-SEP2                PIC X(01).
010600     05  FI-DATE-DD                  PIC X(02).
010700 01  FI-DATE-NUMERIC-VIEW REDEFINES FI-DATE-WORK.
010800     05  FI-DATE-YYYY-N              PIC 9(04).
010900     05  FILLER                      PIC X(01).
011000     05  FI-DATE-MM-N                PIC 9(02).
011100     05  FILLER                      PIC X(01).
011200     05  FI-DATE-DD-N                PIC 9(02).
011300*----------------------------------------------------------------
011400*    AMOUNT PARSE WORK AREA - NO DECIMAL-POINT CHARACTER
011500*    SURVIVES INTO THE NUMERIC FIELD; THE WHOLE AND FRACTION
011600*    PARTS ARE VALIDATED AND RECOMBINED AS AN IMPLIED-DECIMAL
011700*    FIGURE, FIN-014
011800*----------------------------------------------------------------
011900 01  FI-AMOUNT-WORK.
012000     05  FI-AMT-SIGN-SW              PIC X(01)  VALUE SPACE.
012100         88  FI-AMT-NEGATIVE                    VALUE '-'.
012200     05  FI-AMT-SIGN-AND-WHOLE       PIC X(13).
012300     05  FI-AMT-WHOLE-TEXT           PIC X(12).
012400     05  FI-AMT-FRAC-TEXT            PIC X(02).
012500     05  FI-AMT-WHOLE-NUM            PIC 9(09).
012600     05  FI-AMT-FRAC-NUM             PIC 9(02).
012700     05  FI-AMT-WHOLE-LEN            PIC S9(02) USAGE IS COMP.
012800     05  FILLER                      PIC X(05).
012900 01  FI-AMOUNT-COMBINED.
013000     05  FI-AMT-COMBINED-TEXT        PIC X(11).
013100     05  FILLER                      PIC X(05).
013200 01  FI-AMOUNT-UNSIGNED REDEFINES FI-AMOUNT-COMBINED
013300                                    PIC 9(9)V99.
013400 01  FI-AMOUNT-PARSED                PIC S9(9)V99.
013500 01  FI-PARSE-FAILED-SW              PIC X(01)  VALUE 'N'.
013600     88  FI-PARSE-FAILED                        VALUE 'Y'.
013700*----------------------------------------------------------------
013800*    CATEGORY / SOURCE LOOKUP WORK AREA
013900*----------------------------------------------------------------
014000 01  FI-LOOKUP-WORK.
014100     05  FI-CATEGORY-UPPER           PIC X(14).
014200     05  FI-SOURCE-UPPER             PIC X(13).
014300     05  FI-CATEGORY-FOUND-SW        PIC X(01)  VALUE 'N'.
014400         88  FI-CATEGORY-FOUND                  VALUE 'Y'.
014500     05  FI-SOURCE-FOUND-SW          PIC X(01)  VALUE 'N'.
014600         88  FI-SOURCE-FOUND                     VALUE 'Y'.
014700     05  FI-CATEGORY-INCOME-SW       PIC X(01).
014800         88  FI-CATEGORY-IS-INCOME              VALUE 'Y'.
014900     05  FI-CAT-LOOKUP-KEY           PIC X(14).
015000     05  FILLER                      PIC X(10).
015100*----------------------------------------------------------------
015200*    NEW TABLE ENTRY BUILD AREA
015300*----------------------------------------------------------------
015400 01  FI-NEW-ENTRY.
015500     05  FI-NEW-DATE                 PIC X(10).
015600     05  FI-NEW-DESCRIPTION          PIC X(60).
015700     05  FI-NEW-AMOUNT               PIC S9(9)V99.
015800     05  FI-NEW-CATEGORY             PIC X(14).
015900     05  FI-NEW-SOURCE               PIC X(13).
016000     05  FI-NEW-AI-FLAG              PIC X(01).
016100     05  FILLER                      PIC X(05).
016200 01  FI-NEW-SEQUENCE-NO              PIC 9(09) USAGE IS COMP
016300                                      VALUE ZERO.
016400 01  FI-NEW-SEQ-DISPLAY               PIC 9(09) VALUE ZERO.
016500 01  FI-NEW-ID-TEXT                  PIC X(36).
016600*----------------------------------------------------------------
016700*    CALLED-PROGRAM INTERFACE FIELDS
016800*----------------------------------------------------------------
016850 01  FI-CAT-RULE-ACTION              PIC X(03) VALUE 'SUG'.
016900 01  FI-CAT-RULE-DESCRIPTION         PIC X(60).
017000 01  FI-CAT-RULE-AMOUNT              PIC S9(9)V99.
017100 01  FI-CAT-RULE-RESULT              PIC X(14).
017150 01  FI-CAT-RULE-SOURCE-OUT          PIC X(13).
017200*----------------------------------------------------------------
017300 COPY FINTTBL.
017400 COPY FINCODE.
017500*----------------------------------------------------------------
017600 LINKAGE SECTION.
017700*----------------------------------------------------------------
017800 01  LK-TABLE-SIZE                   PIC S9(04) USAGE IS COMP.
017900 01  LK-TABLE-INDEX                  PIC S9(04) USAGE IS COMP.
018000 01  LK-TRANSACTION-TABLE.
018100     05  LK-TABLE-ENTRY  OCCURS 0001 TO 9999 TIMES
018200                         DEPENDING ON LK-TABLE-SIZE
018300                         INDEXED BY LK-TABLE-IDX.
018400         10  LK-ID                   PIC X(36).
018500         10  LK-DATE                 PIC X(10).
018600         10  LK-DESCRIPTION          PIC X(60).
018700         10  LK-AMOUNT               PIC S9(9)V99.
018800         10  LK-CATEGORY             PIC X(14).
018900         10  LK-SOURCE               PIC X(13).
019000         10  LK-AI-FLAG              PIC X(01).
019100 01  LK-CONTROL-COUNTERS.
019200     05  LK-RECORDS-READ             PIC S9(07) USAGE IS COMP.
019300     05  LK-RECORDS-IMPORTED         PIC S9(07) USAGE IS COMP.
019400     05  LK-RECORDS-SKIPPED          PIC S9(07) USAGE IS COMP.
019500     05  FILLER                      PIC X(05).
019600*================================================================*
019700 PROCEDURE DIVISION USING LK-TABLE-SIZE, LK-TABLE-INDEX,
019800     LK-TRANSACTION-TABLE, LK-CONTROL-COUNTERS.
019900*----------------------------------------------------------------
020000 0000-MAIN-PARAGRAPH.
020100*----------------------------------------------------------------
020200     MOVE ZERO                       TO LK-RECORDS-READ
020300                                        LK-RECORDS-IMPORTED
020400                                        LK-RECORDS-SKIPPED.
020500     MOVE LK-TABLE-SIZE               TO FI-NEW-SEQUENCE-NO.
020600     OPEN INPUT FI-IMPORT-FILE.
020700     IF NOT FI-IMPORT-OK
020800         DISPLAY 'FINIMP: IMPORT FILE STATUS ', FI-IMPORT-STATUS
020900         DISPLAY 'FINIMP: NO RECORDS IMPORTED THIS RUN'
021000     ELSE
021100         OPEN EXTEND FI-ERROR-FILE
021200         IF NOT FI-ERROR-STATUS = '00' AND
021300            NOT FI-ERROR-STATUS = '05'
021400             CLOSE FI-ERROR-FILE
021500             OPEN OUTPUT FI-ERROR-FILE
021600         END-IF
021700         PERFORM 1000-PROCESS-IMPORT-FILE
021800             UNTIL FI-IMPORT-EOF
021900         CLOSE FI-IMPORT-FILE
022000         CLOSE FI-ERROR-FILE
022100     END-IF.
022200     GOBACK.
022300*----------------------------------------------------------------
022400 1000-PROCESS-IMPORT-FILE.
022500*----------------------------------------------------------------
022600     READ FI-IMPORT-FILE
022700         AT END
022800             SET FI-IMPORT-EOF TO TRUE
022900         NOT AT END
023000             ADD FI-CTE-01        TO FI-LINE-NUMBER
023100             MOVE FI-LINE-NUMBER  TO FI-LINE-NUMBER-DISPLAY
023200             IF FI-FIRST-LINE
023300                 MOVE 'N'          TO FI-FIRST-LINE-SW
023400             ELSE
023500                 ADD FI-CTE-01     TO LK-RECORDS-READ
023600                 PERFORM 2000-EDIT-AND-ADD-RECORD
023700             END-IF
023800     END-READ.
023900*----------------------------------------------------------------
024000 2000-EDIT-AND-ADD-RECORD.
024100*----------------------------------------------------------------
024200     MOVE SPACES                  TO FI-RAW-FIELDS.
024300     MOVE 'N'                     TO FI-PARSE-FAILED-SW.
024400     UNSTRING FI-IMPORT-LINE DELIMITED BY ','
024500         INTO FI-RAW-DATE, FI-RAW-DESCRIPTION, FI-RAW-AMOUNT,
024600              FI-RAW-CATEGORY, FI-RAW-SOURCE
024700         TALLYING IN FI-FIELD-COUNT.
024800     IF FI-FIELD-COUNT < 5
024900         ADD FI-CTE-01             TO LK-RECORDS-SKIPPED
025000     ELSE
025100         PERFORM 2100-VALIDATE-DATE
025200         PERFORM 2200-VALIDATE-AMOUNT
025300         PERFORM 2300-VALIDATE-CATEGORY
025400         PERFORM 2400-VALIDATE-SOURCE
025500         IF FI-PARSE-FAILED
025600             PERFORM 2900-WRITE-ERROR-LINE
025700             ADD FI-CTE-01         TO LK-RECORDS-SKIPPED
025800         ELSE
025900             PERFORM 3000-BUILD-NEW-ENTRY
026000             PERFORM 3100-CONSISTENCY-CHECK
026100             PERFORM 3200-APPEND-TO-TABLE
026200             ADD FI-CTE-01         TO LK-RECORDS-IMPORTED
026300         END-IF
026400     END-IF.
026500*----------------------------------------------------------------
026600 2100-VALIDATE-DATE.
026700*----------------------------------------------------------------
026800     MOVE FI-RAW-DATE              TO FI-DATE-WORK.
026900     IF FI-DATE-YYYY-N NOT NUMERIC OR
027000        FI-DATE-MM-N   NOT NUMERIC OR
027100        FI-DATE-DD-N   NOT NUMERIC OR
027200        FI-DATE-SEP1 NOT = '-'      OR
027300        FI-DATE-SEP2 NOT = '-'
027400         SET FI-PARSE-FAILED TO TRUE
027500     END-IF.
027600*----------------------------------------------------------------
027700 2200-VALIDATE-AMOUNT.
027800*----------------------------------------------------------------
027900     MOVE SPACE                    TO FI-AMT-SIGN-SW.
028000     MOVE SPACES                   TO FI-AMT-WHOLE-TEXT
028100                                       FI-AMT-FRAC-TEXT.
028200     IF FI-RAW-AMOUNT (1:1) = '-'
028300         SET FI-AMT-NEGATIVE       TO TRUE
028400         UNSTRING FI-RAW-AMOUNT DELIMITED BY '.'
028500             INTO FI-AMT-SIGN-AND-WHOLE, FI-AMT-FRAC-TEXT
028600         MOVE FI-AMT-SIGN-AND-WHOLE (2:12)
028700           TO FI-AMT-WHOLE-TEXT
028800     ELSE
028900         UNSTRING FI-RAW-AMOUNT DELIMITED BY '.'
029000             INTO FI-AMT-WHOLE-TEXT, FI-AMT-FRAC-TEXT
029100     END-IF.
029200     IF FI-AMT-FRAC-TEXT = SPACES
029300         MOVE '00'                 TO FI-AMT-FRAC-TEXT
029400     END-IF.
029500     IF FI-AMT-FRAC-TEXT (2:1) = SPACE
029600         MOVE '0'                  TO FI-AMT-FRAC-TEXT (2:1)
029700     END-IF.
029800*    UNSTRING LEFT-JUSTIFIES THE WHOLE-PART TEXT WITH TRAILING
029900*    SPACES - COUNT THE DIGIT RUN BEFORE TESTING/MOVING IT,
030000*    FIN-014
030100     MOVE ZERO                    TO FI-AMT-WHOLE-LEN.
030200     INSPECT FI-AMT-WHOLE-TEXT TALLYING FI-AMT-WHOLE-LEN
030300         FOR CHARACTERS BEFORE INITIAL SPACE.
030400     IF FI-AMT-WHOLE-LEN = ZERO
030500         SET FI-PARSE-FAILED TO TRUE
030600     ELSE
030700         IF FI-AMT-WHOLE-TEXT (1:FI-AMT-WHOLE-LEN) IS NOT NUMERIC
030800            OR FI-AMT-FRAC-TEXT IS NOT NUMERIC
030900             SET FI-PARSE-FAILED TO TRUE
031000         ELSE
031100             MOVE FI-AMT-WHOLE-TEXT (1:FI-AMT-WHOLE-LEN)
031200               TO FI-AMT-WHOLE-NUM
031300             MOVE FI-AMT-FRAC-TEXT     TO FI-AMT-FRAC-NUM
031400             STRING FI-AMT-WHOLE-NUM DELIMITED BY SIZE
031500                    FI-AMT-FRAC-NUM  DELIMITED BY SIZE
031600                 INTO FI-AMT-COMBINED-TEXT
031700             MOVE FI-AMOUNT-UNSIGNED   TO FI-AMOUNT-PARSED
031800             IF FI-AMT-NEGATIVE
031900                 MULTIPLY -1 BY FI-AMOUNT-PARSED
032000             END-IF
032100         END-IF
032200     END-IF.
032300*----------------------------------------------------------------
032400 2300-VALIDATE-CATEGORY.
032500*----------------------------------------------------------------
032600     MOVE FI-RAW-CATEGORY          TO FI-CATEGORY-UPPER.
032700     INSPECT FI-CATEGORY-UPPER
032800         CONVERTING
032900         'abcdefghijklmnopqrstuvwxyz'
033000         TO
033100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033200     MOVE FI-CATEGORY-UPPER        TO FI-CAT-LOOKUP-KEY.
033300     PERFORM 2310-FIND-CATEGORY-ENTRY.
033400     IF NOT FI-CATEGORY-FOUND
033500         SET FI-PARSE-FAILED TO TRUE
033600     END-IF.
033700*----------------------------------------------------------------
033800 2310-FIND-CATEGORY-ENTRY.
033900*----------------------------------------------------------------
034000*    SHARED CATEGORY-TABLE LOOKUP, CALLED FROM 2300 AND 3100
034100*    PER FIN-178 CLEANUP - ONE COPY OF THE SEARCH LOGIC
034200     MOVE 'N'                      TO FI-CATEGORY-FOUND-SW.
034300     PERFORM 2311-CHECK-CATEGORY-ENTRY
034400             VARYING FC-CAT-IDX FROM 1 BY 1
034500             UNTIL FC-CAT-IDX > 17 OR FI-CATEGORY-FOUND.
034600*----------------------------------------------------------------
034700 2311-CHECK-CATEGORY-ENTRY.
034800*----------------------------------------------------------------
034900     IF FC-CAT-CODE (FC-CAT-IDX) = FI-CAT-LOOKUP-KEY
035000         SET FI-CATEGORY-FOUND TO TRUE
035100         MOVE FC-CAT-INCOME-FLAG (FC-CAT-IDX)
035200           TO FI-CATEGORY-INCOME-SW
035300     END-IF.
035400*----------------------------------------------------------------
035500 2400-VALIDATE-SOURCE.
035600*----------------------------------------------------------------
035700     MOVE FI-RAW-SOURCE            TO FI-SOURCE-UPPER.
035800     INSPECT FI-SOURCE-UPPER
035900         CONVERTING
036000         'abcdefghijklmnopqrstuvwxyz'
036100         TO
036200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036300     MOVE 'N'                      TO FI-SOURCE-FOUND-SW.
036400     PERFORM 2410-CHECK-SOURCE-ENTRY
036500             VARYING FC-SRC-IDX FROM 1 BY 1
036600             UNTIL FC-SRC-IDX > 8 OR FI-SOURCE-FOUND.
036700     IF NOT FI-SOURCE-FOUND
036800         SET FI-PARSE-FAILED TO TRUE
036900     END-IF.
037000*----------------------------------------------------------------
037100 2410-CHECK-SOURCE-ENTRY.
037200*----------------------------------------------------------------
037300     IF FC-SRC-CODE (FC-SRC-IDX) = FI-SOURCE-UPPER
037400         SET FI-SOURCE-FOUND TO TRUE
037500     END-IF.
037600*----------------------------------------------------------------
037700 2900-WRITE-ERROR-LINE.
037800*----------------------------------------------------------------
037900     MOVE SPACES                   TO FI-ERROR-LINE.
038000     STRING 'FINIMP ERROR - LINE ' DELIMITED BY SIZE
038100            FI-LINE-NUMBER-DISPLAY DELIMITED BY SIZE
038200            ' COULD NOT BE PARSED, RECORD SKIPPED'
038300                                    DELIMITED BY SIZE
038400         INTO FI-ERROR-LINE.
038500     WRITE FI-ERROR-LINE.
038600*----------------------------------------------------------------
038700 3000-BUILD-NEW-ENTRY.
038800*----------------------------------------------------------------
038900     MOVE FI-RAW-DATE              TO FI-NEW-DATE.
039000     MOVE FI-RAW-DESCRIPTION       TO FI-NEW-DESCRIPTION.
039100     MOVE FI-AMOUNT-PARSED         TO FI-NEW-AMOUNT.
039200     MOVE FI-CATEGORY-UPPER        TO FI-NEW-CATEGORY.
039300     MOVE FI-SOURCE-UPPER          TO FI-NEW-SOURCE.
039400     MOVE 'N'                      TO FI-NEW-AI-FLAG.
039500     IF FI-NEW-CATEGORY = FC-UNCATEGORIZED-CODE
039600         MOVE FI-NEW-DESCRIPTION   TO FI-CAT-RULE-DESCRIPTION
039700         MOVE FI-NEW-AMOUNT        TO FI-CAT-RULE-AMOUNT
039800         MOVE SPACES               TO FI-CAT-RULE-RESULT
039810         MOVE 'SUG'                TO FI-CAT-RULE-ACTION
039900         CALL 'FINCAT' USING FI-CAT-RULE-ACTION,
039950              FI-CAT-RULE-DESCRIPTION,
040000              FI-CAT-RULE-AMOUNT, FI-CAT-RULE-RESULT,
040050              FI-CAT-RULE-SOURCE-OUT
040100         IF FI-CAT-RULE-RESULT NOT = FC-UNCATEGORIZED-CODE
040200             MOVE FI-CAT-RULE-RESULT TO FI-NEW-CATEGORY
040300             MOVE 'Y'                TO FI-NEW-AI-FLAG
040400         END-IF
040500     END-IF.
040600*----------------------------------------------------------------
040700 3100-CONSISTENCY-CHECK.
040800*----------------------------------------------------------------
040900*    THE WARNING IS LOGGED BUT THE RECORD IS KEPT UNCHANGED,
041000*    PER FIN-151
041100     MOVE FI-NEW-CATEGORY          TO FI-CAT-LOOKUP-KEY.
041200     PERFORM 2310-FIND-CATEGORY-ENTRY.
041300     IF FI-NEW-AMOUNT NOT < ZERO AND NOT FI-CATEGORY-IS-INCOME
041400        AND FI-NEW-CATEGORY NOT = FC-UNCATEGORIZED-CODE
041500         MOVE SPACES               TO FI-ERROR-LINE
041600         STRING 'FINIMP WARNING - LINE ' DELIMITED BY SIZE
041700                FI-LINE-NUMBER-DISPLAY DELIMITED BY SIZE
041800                ' POSITIVE AMOUNT ASSIGNED TO EXPENSE CATEGORY'
041900                                    DELIMITED BY SIZE
042000             INTO FI-ERROR-LINE
042100         WRITE FI-ERROR-LINE
042200     END-IF.
042300     IF FI-NEW-AMOUNT < ZERO AND FI-CATEGORY-IS-INCOME
042400         MOVE SPACES               TO FI-ERROR-LINE
042500         STRING 'FINIMP WARNING - LINE ' DELIMITED BY SIZE
042600                FI-LINE-NUMBER-DISPLAY DELIMITED BY SIZE
042700                ' NEGATIVE AMOUNT ASSIGNED TO INCOME CATEGORY'
042800                                    DELIMITED BY SIZE
042900             INTO FI-ERROR-LINE
043000         WRITE FI-ERROR-LINE
043100     END-IF.
043200*----------------------------------------------------------------
043300 3200-APPEND-TO-TABLE.
043400*----------------------------------------------------------------
043500     IF LK-TABLE-SIZE < 9999
043600         ADD FI-CTE-01             TO LK-TABLE-SIZE
043700         ADD FI-CTE-01             TO FI-NEW-SEQUENCE-NO
043800         MOVE FI-NEW-SEQUENCE-NO   TO FI-NEW-SEQ-DISPLAY
043900         MOVE SPACES               TO FI-NEW-ID-TEXT
044000         STRING 'FIN-IMPORT-'      DELIMITED BY SIZE
044100                FI-NEW-SEQ-DISPLAY DELIMITED BY SIZE
044200             INTO FI-NEW-ID-TEXT
044300         MOVE FI-NEW-ID-TEXT       TO LK-ID (LK-TABLE-SIZE)
044400         MOVE FI-NEW-DATE          TO LK-DATE (LK-TABLE-SIZE)
044500         MOVE FI-NEW-DESCRIPTION   TO LK-DESCRIPTION
044600                                      (LK-TABLE-SIZE)
044700         MOVE FI-NEW-AMOUNT        TO LK-AMOUNT (LK-TABLE-SIZE)
044800         MOVE FI-NEW-CATEGORY      TO LK-CATEGORY
044900                                      (LK-TABLE-SIZE)
045000         MOVE FI-NEW-SOURCE        TO LK-SOURCE (LK-TABLE-SIZE)
045100         MOVE FI-NEW-AI-FLAG       TO LK-AI-FLAG (LK-TABLE-SIZE)
045200     ELSE
045300         ADD FI-CTE-01             TO LK-RECORDS-SKIPPED
045400         DISPLAY 'FINIMP: MASTER TABLE FULL - IMPORT DROPPED'
045500     END-IF.
