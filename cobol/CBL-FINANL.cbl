000100*================================================================*
000200* PROGRAM NAME:    FINANL
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* DESCRIPTION:     ANALYZES THE FULL IN-MEMORY TRANSACTION TABLE
000600*                  PASSED FROM FINMAST AND PRINTS THE FOUR-SECTION
000700*                  SUMMARY REPORT - EXPENSE TREND, SPENDING
000800*                  HABITS, BUDGET ADVICE AND ANOMALOUS-EXPENSE
000900*                  DETECTION - PLUS THE IMPORT-COUNT CONTROL
001000*                  FOOTER.  NO FILE INPUT OF ITS OWN; THE TABLE
001100*                  AND THE IMPORT COUNTERS ARRIVE ON THE USING.
001200*
001300* MAINTENENCE LOG
001400* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001500* --------- ------------  ---------------------------------------
001600* 04/09/87  E. ACKERMAN   CREATED - TICKET FIN-020 MONTHLY REPORT
001700* 11/02/89  R. OKAFOR     ADDED SPENDING-HABITS SECTION, FIN-077
001800* 06/14/92  L. PRICE      ADDED BUDGET-ADVICE SECTION, FIN-151
001900* 08/30/94  L. PRICE      ADDED IMPORT-COUNT CONTROL FOOTER,
002000*                         FIN-178
002100* 02/27/96  L. PRICE      ADDED ANOMALOUS-EXPENSE SECTION,
002200*                         FIN-189
002300* 05/16/99  T. HUANG      Y2K - RUN-DATE WINDOWED TO 4-DIGIT
002400*                         YEAR ON THE BANNER LINE, FIN-211
002420* 03/14/05  M. SANTOS     RESTORED C01 IS TOP-OF-FORM MNEMONIC
002440*                         PER SHOP STANDARD, FIN-255
002460* 03/23/05  M. SANTOS     TREND, MAIN-CATEGORY AND SAVINGS-RATE
002470*                         PERCENTAGES NOW PRINT THROUGH THEIR OWN
002480*                         ---9.9 PICTURE INSTEAD OF BORROWING THE
002490*                         MONEY EDIT PICTURE, FIN-258
002500*================================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  FINANL.
002800 AUTHOR.  E. ACKERMAN.
002900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  04/09/87.
003100 DATE-COMPILED.
003200 SECURITY.  NON-CONFIDENTIAL.
003300*================================================================*
003400 ENVIRONMENT DIVISION.
003500*----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700*----------------------------------------------------------------
003800 SOURCE-COMPUTER.  IBM-3081.
003900 OBJECT-COMPUTER.  IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*----------------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400*----------------------------------------------------------------
004500 FILE-CONTROL.
004600     SELECT FA-REPORT-FILE ASSIGN TO FINRPT
004700       ORGANIZATION IS LINE SEQUENTIAL
004800       FILE STATUS IS FA-REPORT-STATUS.
004900*================================================================*
005000 DATA DIVISION.
005100*----------------------------------------------------------------
005200 FILE SECTION.
005300*----------------------------------------------------------------
005400 FD  FA-REPORT-FILE
005500       RECORDING MODE IS F.
005600 01  FA-PRINT-RECORD.
005700     05  FA-PRINT-LINE               PIC X(132).
005800*----------------------------------------------------------------
005900 WORKING-STORAGE SECTION.
006000*----------------------------------------------------------------
006100 01  FA-SWITCHES-MISC-FIELDS.
006200     05  FA-REPORT-STATUS            PIC X(02).
006300     05  FA-WORK-DATE                PIC X(10).
006400     05  FA-WORK-MONTH-KEY           PIC X(07).
006500     05  FA-GRAND-CAT-TOTAL          PIC S9(9)V99.
006600     05  FA-MAIN-CAT-CODE            PIC X(14).
006700     05  FA-MAIN-CAT-DISPLAY         PIC X(16).
006800     05  FA-MAIN-CAT-TOTAL           PIC S9(9)V99.
006900     05  FA-MAIN-CAT-FOUND-SW        PIC X(01)  VALUE 'N'.
007000         88  FA-MAIN-CAT-FOUND                  VALUE 'Y'.
007100     05  FA-AVG-INCOME               PIC S9(9)V99.
007200     05  FA-AVG-EXPENSE              PIC S9(9)V99.
007300     05  FA-SAVINGS-RATE             PIC S9(05)V9.
007400     05  FA-TREND-PCT                PIC S9(05)V9.
007500     05  FA-DEVIATION-PCT            PIC S9(05)V9.
007600     05  FA-INCOME-MONTH-COUNT       PIC S9(04) USAGE IS COMP.
007700     05  FA-EXPENSE-MONTH-COUNT      PIC S9(04) USAGE IS COMP.
007800     05  FA-LAST-MONTH-KEY           PIC X(07).
007900     05  FA-LAST-MONTH-TOTAL         PIC S9(9)V99.
008000     05  FA-ANOMALY-COUNT            PIC S9(04) USAGE IS COMP.
008100     05  FA-CAT-MEAN                 PIC S9(9)V99.
008200     05  FA-ADVICE-TEXT              PIC X(32).
008300     05  FA-TREND-DIRECTION          PIC X(10).
008400     05  FA-ANOMALY-FOUND-SW         PIC X(01)  VALUE 'N'.
008500         88  FA-ANOMALY-FOUND                   VALUE 'Y'.
008600     05  FA-LOAD-SUB                 PIC S9(04) USAGE IS COMP.
008700     05  FILLER                      PIC X(05).
008800*----------------------------------------------------------------
008900*    RUN-DATE WINDOWING WORK AREA - NO 4-DIGIT YEAR ON
009000*    ACCEPT ... FROM DATE, SO THE CENTURY IS WINDOWED HERE
009100*    RATHER THAN TAKEN FROM THE SYSTEM CLOCK, FIN-211
009200*----------------------------------------------------------------
009300 01  FA-RUN-DATE-RAW                 PIC 9(06).
009400 01  FA-RUN-DATE-PARTS REDEFINES FA-RUN-DATE-RAW.
009500     05  FA-RUN-YY                   PIC 9(02).
009600     05  FA-RUN-MM                   PIC 9(02).
009700     05  FA-RUN-DD                   PIC 9(02).
009800 01  FA-WORK-CONSTANTS.
009900     05  FA-CTE-01                   PIC 9(01) USAGE IS COMP
010000                                      VALUE 1.
010100     05  FA-CTE-CENTURY-CUTOFF       PIC 9(02) USAGE IS COMP
010200                                      VALUE 50.
010300     05  FILLER                      PIC X(05).
010400*----------------------------------------------------------------
010500*    PER-CATEGORY ACCUMULATOR - A SEPARATE TABLE FROM FINCODE'S
010600*    FC-CATEGORY-TABLE BECAUSE FC-CATEGORY-TABLE IS REDEFINED
010700*    OVER A COMPILE-TIME VALUE BLOCK WITH NO ROOM FOR A RUNNING
010800*    TOTAL; THE CODE AND DISPLAY NAME ARE COPIED DOWN ONCE AT
010900*    START-UP, FIN-077
011000*----------------------------------------------------------------
011100 01  FA-CATEGORY-TOTALS.
011200     05  FA-CAT-ENTRY  OCCURS 17 TIMES
011300                       INDEXED BY FA-CAT-IDX.
011400         10  FA-CAT-CODE             PIC X(14).
011500         10  FA-CAT-DISPLAY          PIC X(16).
011600         10  FA-CAT-INCOME-FLAG      PIC X(01).
011700             88  FA-CAT-IS-INCOME            VALUE 'Y'.
011800         10  FA-CAT-TOTAL            PIC S9(9)V99.
011900         10  FA-CAT-COUNT            PIC S9(05) USAGE IS COMP.
012000     05  FILLER                      PIC X(05).
012100*----------------------------------------------------------------
012200*    PER-MONTH ACCUMULATOR - 120 SLOTS (10 YEARS) IS AMPLE FOR
012300*    A PERSONAL FINANCE MASTER, FIN-020
012400*----------------------------------------------------------------
012500 01  FA-MONTH-TOTALS.
012600     05  FA-MONTH-ENTRY  OCCURS 120 TIMES
012700                         INDEXED BY FA-MONTH-IDX.
012800         10  FA-MONTH-KEY            PIC X(07).
012900         10  FA-MONTH-EXPENSE-TOTAL  PIC S9(9)V99.
013000         10  FA-MONTH-EXPENSE-SW     PIC X(01).
013100             88  FA-MONTH-HAS-EXPENSE        VALUE 'Y'.
013200         10  FA-MONTH-INCOME-TOTAL   PIC S9(9)V99.
013300         10  FA-MONTH-INCOME-SW      PIC X(01).
013400             88  FA-MONTH-HAS-INCOME         VALUE 'Y'.
013500     05  FILLER                      PIC X(05).
013600*----------------------------------------------------------------
013700*    REPORT HEADING AND DETAIL LINES
013800*----------------------------------------------------------------
013900 01  FA-REPORT-LINES.
014000     05  FA-NEXT-LINE                PIC X(132).
014100*----------------------------------------------------------------
014200     05  HEADING-LINE-1.
014300         10  FILLER        PIC X(01) VALUE SPACE.
014400         10  FILLER        PIC X(33) VALUE
014500             'PERSONAL FINANCE TRANSACTION BATC'.
014600         10  FILLER        PIC X(02) VALUE 'H '.
014700         10  FILLER        PIC X(12) VALUE 'RUN DATE:   '.
014800         10  HL1-MM-OUT    PIC 99.
014900         10  FILLER        PIC X(01) VALUE '/'.
015000         10  HL1-DD-OUT    PIC 99.
015100         10  FILLER        PIC X(01) VALUE '/'.
015200         10  HL1-YYYY-OUT  PIC 9999.
015300         10  FILLER        PIC X(06) VALUE SPACE.
015400         10  FILLER        PIC X(05) VALUE 'PAGE:'.
015500         10  HL1-PAGE-NUM  PIC ZZZZ9.
015600         10  FILLER        PIC X(44) VALUE SPACE.
015700*----------------------------------------------------------------
015800     05  HEADING-LINE-2.
015900         10  FILLER        PIC X(01) VALUE SPACE.
016000         10  HL2-TITLE     PIC X(40).
016100         10  FILLER        PIC X(91) VALUE SPACE.
016200*----------------------------------------------------------------
016300     05  HEADING-LINE-3.
016400         10  FILLER        PIC X(01) VALUE SPACE.
016500         10  HL3-COL-1     PIC X(20) VALUE SPACE.
016600         10  HL3-COL-2     PIC X(22) VALUE SPACE.
016700         10  FILLER        PIC X(89) VALUE SPACE.
016800*----------------------------------------------------------------
016900     05  DETAIL-LINE-MONTH.
017000         10  FILLER        PIC X(03) VALUE SPACE.
017100         10  DLM-MONTH     PIC X(07).
017200         10  FILLER        PIC X(05) VALUE SPACE.
017300         10  DLM-AMOUNT    PIC ZZZ,ZZZ,ZZ9.99-.
017400         10  FILLER        PIC X(98) VALUE SPACE.
017500*----------------------------------------------------------------
017600     05  DETAIL-LINE-CATEGORY.
017700         10  FILLER        PIC X(03) VALUE SPACE.
017800         10  DLC-CATEGORY  PIC X(16).
017900         10  FILLER        PIC X(01) VALUE SPACE.
018000         10  DLC-AMOUNT    PIC ZZZ,ZZZ,ZZ9.99-.
018100         10  FILLER        PIC X(96) VALUE SPACE.
018200*----------------------------------------------------------------
018300     05  DETAIL-LINE-SUMMARY.
018400         10  FILLER        PIC X(03) VALUE SPACE.
018500         10  DLS-LABEL     PIC X(28).
018600         10  DLS-AMOUNT    PIC ZZZ,ZZZ,ZZ9.99-.
018620         10  DLS-PCT  REDEFINES DLS-AMOUNT.
018640             15  DLS-PCT-VALUE PIC ---9.9.
018660             15  FILLER        PIC X(01) VALUE '%'.
018680             15  FILLER        PIC X(08).
018700         10  FILLER        PIC X(02) VALUE SPACE.
018800         10  DLS-TEXT      PIC X(35).
018900         10  FILLER        PIC X(48) VALUE SPACE.
019000*----------------------------------------------------------------
019100     05  DETAIL-LINE-ANOMALY.
019200         10  FILLER        PIC X(03) VALUE SPACE.
019300         10  DLA-DATE      PIC X(10).
019400         10  FILLER        PIC X(02) VALUE SPACE.
019500         10  DLA-CATEGORY  PIC X(14).
019600         10  FILLER        PIC X(02) VALUE SPACE.
019700         10  DLA-AMOUNT    PIC ZZZ,ZZZ,ZZ9.99-.
019800         10  FILLER        PIC X(02) VALUE SPACE.
019900         10  DLA-DESC      PIC X(30).
020000         10  FILLER        PIC X(01) VALUE SPACE.
020100         10  DLA-DEV-PCT   PIC ---9.9.
020200         10  FILLER        PIC X(01) VALUE '%'.
020300         10  FILLER        PIC X(33) VALUE SPACE.
020400*----------------------------------------------------------------
020500     05  DETAIL-LINE-FOOTER.
020600         10  FILLER        PIC X(03) VALUE SPACE.
020700         10  DLF-LABEL     PIC X(24).
020800         10  DLF-COUNT     PIC ZZZ,ZZ9.
020900         10  FILLER        PIC X(98) VALUE SPACE.
021000*----------------------------------------------------------------
021100 COPY FINCODE.
021200 COPY PRINTCTL.
021300*----------------------------------------------------------------
021400 LINKAGE SECTION.
021500*----------------------------------------------------------------
021600 01  LK-TABLE-SIZE                   PIC S9(04) USAGE IS COMP.
021700 01  LK-TABLE-INDEX                  PIC S9(04) USAGE IS COMP.
021800 01  LK-TRANSACTION-TABLE.
021900     05  LK-TABLE-ENTRY  OCCURS 0001 TO 9999 TIMES
022000                         DEPENDING ON LK-TABLE-SIZE
022100                         INDEXED BY LK-TABLE-IDX.
022200         10  LK-ID                   PIC X(36).
022300         10  LK-DATE                 PIC X(10).
022400         10  LK-DESCRIPTION          PIC X(60).
022500         10  LK-AMOUNT               PIC S9(9)V99.
022600         10  LK-CATEGORY             PIC X(14).
022700         10  LK-SOURCE               PIC X(13).
022800         10  LK-AI-FLAG              PIC X(01).
022900 01  LK-CONTROL-COUNTERS.
023000     05  LK-RECORDS-READ             PIC S9(07) USAGE IS COMP.
023100     05  LK-RECORDS-IMPORTED         PIC S9(07) USAGE IS COMP.
023200     05  LK-RECORDS-SKIPPED          PIC S9(07) USAGE IS COMP.
023300     05  FILLER                      PIC X(05).
023400*================================================================*
023500 PROCEDURE DIVISION USING LK-TABLE-SIZE, LK-TABLE-INDEX,
023600     LK-TRANSACTION-TABLE, LK-CONTROL-COUNTERS.
023700*----------------------------------------------------------------
023800 0000-MAIN-PARAGRAPH.
023900*----------------------------------------------------------------
024000     OPEN OUTPUT FA-REPORT-FILE.
024100     PERFORM 1000-INITIALIZE-WORK-AREAS.
024200     PERFORM 2000-ACCUMULATE-ONE-TRANSACTION
024300             VARYING LK-TABLE-IDX FROM 1 BY 1
024400             UNTIL LK-TABLE-IDX > LK-TABLE-SIZE.
024500     PERFORM 3000-COMPUTE-EXPENSE-TREND.
024600     PERFORM 3900-PRINT-EXPENSE-TREND-SECTION.
024700     PERFORM 4000-COMPUTE-SPENDING-HABITS.
024800     PERFORM 4900-PRINT-SPENDING-HABITS-SECTION.
024900     PERFORM 5000-COMPUTE-BUDGET-ADVICE.
025000     PERFORM 5900-PRINT-BUDGET-ADVICE-SECTION.
025100     PERFORM 6000-PRINT-ANOMALIES-SECTION.
025200     PERFORM 7000-PRINT-CONTROL-FOOTER.
025300     CLOSE FA-REPORT-FILE.
025400     GOBACK.
025500*----------------------------------------------------------------
025600 1000-INITIALIZE-WORK-AREAS.
025700*----------------------------------------------------------------
025800     MOVE 1                           TO PAGE-COUNT.
025900     MOVE 99                          TO LINE-COUNT.
026000     PERFORM 1010-GET-RUN-DATE.
026100     INITIALIZE FA-CATEGORY-TOTALS
026200         REPLACING NUMERIC DATA BY ZERO
026300                   ALPHANUMERIC DATA BY SPACE.
026400     INITIALIZE FA-MONTH-TOTALS
026500         REPLACING NUMERIC DATA BY ZERO
026600                   ALPHANUMERIC DATA BY SPACE.
026700     PERFORM 1020-LOAD-CATEGORY-CODE
026800             VARYING FA-LOAD-SUB FROM 1 BY 1
026900             UNTIL FA-LOAD-SUB > 17.
027000     MOVE ZERO                        TO FA-ANOMALY-COUNT.
027100*----------------------------------------------------------------
027200 1010-GET-RUN-DATE.
027300*----------------------------------------------------------------
027400     ACCEPT FA-RUN-DATE-RAW FROM DATE.
027500     IF FA-RUN-YY < FA-CTE-CENTURY-CUTOFF
027600         COMPUTE WS-CURRENT-YEAR = 2000 + FA-RUN-YY
027700     ELSE
027800         COMPUTE WS-CURRENT-YEAR = 1900 + FA-RUN-YY
027900     END-IF.
028000     MOVE FA-RUN-MM                   TO WS-CURRENT-MONTH
028100                                          HL1-MM-OUT.
028200     MOVE FA-RUN-DD                   TO WS-CURRENT-DAY
028300                                          HL1-DD-OUT.
028400     MOVE WS-CURRENT-YEAR              TO HL1-YYYY-OUT.
028500*----------------------------------------------------------------
028600 1020-LOAD-CATEGORY-CODE.
028700*----------------------------------------------------------------
028800*    FA-LOAD-SUB IS AN ORDINARY NUMERIC SUBSCRIPT, NOT AN INDEX
028900*    NAME, BECAUSE IT ADDRESSES TWO TABLES OF DIFFERING ENTRY
029000*    SIZE (FC-CATEGORY-ENTRY AND FA-CAT-ENTRY) - AN INDEX-NAME'S
029100*    DISPLACEMENT IS COMPUTED FOR ONE TABLE ONLY, FIN-077
029200     MOVE FC-CAT-CODE (FA-LOAD-SUB)
029300       TO FA-CAT-CODE (FA-LOAD-SUB).
029400     MOVE FC-CAT-DISPLAY (FA-LOAD-SUB)
029500       TO FA-CAT-DISPLAY (FA-LOAD-SUB).
029600     MOVE FC-CAT-INCOME-FLAG (FA-LOAD-SUB)
029700       TO FA-CAT-INCOME-FLAG (FA-LOAD-SUB).
029800*----------------------------------------------------------------
029900 2000-ACCUMULATE-ONE-TRANSACTION.
030000*----------------------------------------------------------------
030100     MOVE LK-DATE (LK-TABLE-IDX)      TO FA-WORK-DATE.
030200     MOVE FA-WORK-DATE (1:7)          TO FA-WORK-MONTH-KEY.
030300     SET FA-MONTH-IDX                 TO 1.
030400     SEARCH FA-MONTH-ENTRY
030500         AT END
030600             PERFORM 2010-SETUP-NEW-MONTH
030700         WHEN FA-MONTH-KEY (FA-MONTH-IDX) = FA-WORK-MONTH-KEY
030800             CONTINUE
030900         WHEN FA-MONTH-KEY (FA-MONTH-IDX) = SPACE
031000             MOVE FA-WORK-MONTH-KEY
031100               TO FA-MONTH-KEY (FA-MONTH-IDX)
031200     END-SEARCH.
031300     SET FA-CAT-IDX                   TO 1.
031400     SEARCH FA-CAT-ENTRY
031500         AT END
031600             DISPLAY 'FINANL: UNKNOWN CATEGORY IN TABLE - '
031700                     LK-CATEGORY (LK-TABLE-IDX)
031800         WHEN FA-CAT-CODE (FA-CAT-IDX)
031900                = LK-CATEGORY (LK-TABLE-IDX)
032000             PERFORM 2020-POST-TRANSACTION
032100     END-SEARCH.
032200*----------------------------------------------------------------
032300 2010-SETUP-NEW-MONTH.
032400*----------------------------------------------------------------
032500     DISPLAY 'FINANL: MONTH TABLE FULL - TOTALS INCOMPLETE'.
032600*----------------------------------------------------------------
032700 2020-POST-TRANSACTION.
032800*----------------------------------------------------------------
032900     IF FA-CAT-IS-INCOME (FA-CAT-IDX)
033000         ADD LK-AMOUNT (LK-TABLE-IDX)
033100           TO FA-MONTH-INCOME-TOTAL (FA-MONTH-IDX)
033200         SET FA-MONTH-HAS-INCOME (FA-MONTH-IDX) TO TRUE
033300     ELSE
033400         ADD LK-AMOUNT (LK-TABLE-IDX)
033500           TO FA-MONTH-EXPENSE-TOTAL (FA-MONTH-IDX)
033600         SET FA-MONTH-HAS-EXPENSE (FA-MONTH-IDX) TO TRUE
033700         ADD LK-AMOUNT (LK-TABLE-IDX)
033800           TO FA-CAT-TOTAL (FA-CAT-IDX)
033900         ADD FA-CTE-01                TO FA-CAT-COUNT (FA-CAT-IDX)
034000     END-IF.
034100*----------------------------------------------------------------
034200 3000-COMPUTE-EXPENSE-TREND.
034300*----------------------------------------------------------------
034400*    AVERAGE EXPENSE = MEAN OF THE MONTHLY EXPENSE TOTALS;
034500*    LAST-MONTH VALUE = THE HIGHEST YYYY-MM KEY SEEN, FIN-020
034600     MOVE ZERO                        TO FA-AVG-EXPENSE
034700                                          FA-EXPENSE-MONTH-COUNT.
034800     MOVE SPACES                      TO FA-LAST-MONTH-KEY.
034900     MOVE ZERO                        TO FA-LAST-MONTH-TOTAL.
035000     PERFORM 3010-ACCUMULATE-MONTH-TREND
035100             VARYING FA-MONTH-IDX FROM 1 BY 1
035200             UNTIL FA-MONTH-IDX > 120.
035300     IF FA-EXPENSE-MONTH-COUNT > ZERO
035400         DIVIDE FA-AVG-EXPENSE BY FA-EXPENSE-MONTH-COUNT
035500             GIVING FA-AVG-EXPENSE
035600     END-IF.
035700     IF FA-AVG-EXPENSE = ZERO
035800         MOVE ZERO                    TO FA-TREND-PCT
035900     ELSE
036000         COMPUTE FA-TREND-PCT ROUNDED =
036100             ((FA-LAST-MONTH-TOTAL - FA-AVG-EXPENSE)
036200               / FA-AVG-EXPENSE) * 100
036300     END-IF.
036400     IF FA-TREND-PCT > ZERO
036500         MOVE 'INCREASING'             TO FA-TREND-DIRECTION
036600     ELSE
036700         MOVE 'DECREASING'             TO FA-TREND-DIRECTION
036800     END-IF.
036900*----------------------------------------------------------------
037000 3010-ACCUMULATE-MONTH-TREND.
037100*----------------------------------------------------------------
037200     IF FA-MONTH-HAS-EXPENSE (FA-MONTH-IDX)
037300         ADD FA-MONTH-EXPENSE-TOTAL (FA-MONTH-IDX)
037400           TO FA-AVG-EXPENSE
037500         ADD FA-CTE-01                TO FA-EXPENSE-MONTH-COUNT
037600         IF FA-MONTH-KEY (FA-MONTH-IDX) > FA-LAST-MONTH-KEY
037700             MOVE FA-MONTH-KEY (FA-MONTH-IDX)
037800               TO FA-LAST-MONTH-KEY
037900             MOVE FA-MONTH-EXPENSE-TOTAL (FA-MONTH-IDX)
038000               TO FA-LAST-MONTH-TOTAL
038100         END-IF
038200     END-IF.
038300*----------------------------------------------------------------
038400 3900-PRINT-EXPENSE-TREND-SECTION.
038500*----------------------------------------------------------------
038600     MOVE 'EXPENSE TREND'              TO HL2-TITLE.
038700     MOVE 'MONTH               '       TO HL3-COL-1.
038800     MOVE 'MONTHLY EXPENSE TOTAL'      TO HL3-COL-2.
038900     PERFORM 9100-PRINT-HEADING-LINES.
039000     PERFORM 3910-PRINT-ONE-MONTH-LINE
039100             VARYING FA-MONTH-IDX FROM 1 BY 1
039200             UNTIL FA-MONTH-IDX > 120.
039300     MOVE SPACES                      TO DETAIL-LINE-SUMMARY.
039400     MOVE 'AVERAGE MONTHLY EXPENSE'    TO DLS-LABEL.
039500     MOVE FA-AVG-EXPENSE              TO DLS-AMOUNT.
039600     MOVE DETAIL-LINE-SUMMARY         TO FA-NEXT-LINE.
039700     PERFORM 9000-PRINT-REPORT-LINE.
039800     MOVE SPACES                      TO DETAIL-LINE-SUMMARY.
039900     MOVE 'TREND PERCENTAGE / DIRECTION' TO DLS-LABEL.
040000     MOVE FA-TREND-PCT                TO DLS-PCT-VALUE.
040100     MOVE FA-TREND-DIRECTION          TO DLS-TEXT.
040200     MOVE DETAIL-LINE-SUMMARY         TO FA-NEXT-LINE.
040300     PERFORM 9000-PRINT-REPORT-LINE.
040400*----------------------------------------------------------------
040500 3910-PRINT-ONE-MONTH-LINE.
040600*----------------------------------------------------------------
040700     IF FA-MONTH-HAS-EXPENSE (FA-MONTH-IDX)
040800         MOVE SPACES                  TO DETAIL-LINE-MONTH
040900         MOVE FA-MONTH-KEY (FA-MONTH-IDX)         TO DLM-MONTH
041000         MOVE FA-MONTH-EXPENSE-TOTAL (FA-MONTH-IDX)
041100           TO DLM-AMOUNT
041200         MOVE DETAIL-LINE-MONTH       TO FA-NEXT-LINE
041300         PERFORM 9000-PRINT-REPORT-LINE
041400     END-IF.
041500*----------------------------------------------------------------
041600 4000-COMPUTE-SPENDING-HABITS.
041700*----------------------------------------------------------------
041800*    MAIN CATEGORY = MAXIMUM SIGNED TOTAL - WITH NEGATIVE
041900*    EXPENSE TOTALS THIS PICKS THE SMALLEST-MAGNITUDE SPEND,
042000*    A QUIRK CARRIED FORWARD FROM THE ORIGINAL DESIGN, FIN-077
042100     MOVE ZERO                        TO FA-GRAND-CAT-TOTAL.
042200     MOVE 'N'                         TO FA-MAIN-CAT-FOUND-SW.
042300     PERFORM 4010-SCAN-CATEGORY-TOTAL
042400             VARYING FA-CAT-IDX FROM 1 BY 1
042500             UNTIL FA-CAT-IDX > 17.
042600*----------------------------------------------------------------
042700 4010-SCAN-CATEGORY-TOTAL.
042800*----------------------------------------------------------------
042900     IF NOT FA-CAT-IS-INCOME (FA-CAT-IDX)
043000        AND FA-CAT-COUNT (FA-CAT-IDX) > ZERO
043100         ADD FA-CAT-TOTAL (FA-CAT-IDX)  TO FA-GRAND-CAT-TOTAL
043200         IF NOT FA-MAIN-CAT-FOUND
043300            OR FA-CAT-TOTAL (FA-CAT-IDX) > FA-MAIN-CAT-TOTAL
043400             MOVE FA-CAT-CODE (FA-CAT-IDX)    TO FA-MAIN-CAT-CODE
043500             MOVE FA-CAT-DISPLAY (FA-CAT-IDX)
043600               TO FA-MAIN-CAT-DISPLAY
043700             MOVE FA-CAT-TOTAL (FA-CAT-IDX)   TO FA-MAIN-CAT-TOTAL
043800             SET FA-MAIN-CAT-FOUND TO TRUE
043900         END-IF
044000     END-IF.
044100*----------------------------------------------------------------
044200 4900-PRINT-SPENDING-HABITS-SECTION.
044300*----------------------------------------------------------------
044400     MOVE 'SPENDING HABITS'            TO HL2-TITLE.
044500     MOVE 'CATEGORY            '       TO HL3-COL-1.
044600     MOVE 'CATEGORY EXPENSE TOTAL'     TO HL3-COL-2.
044700     PERFORM 9100-PRINT-HEADING-LINES.
044800     PERFORM 4910-PRINT-ONE-CATEGORY-LINE
044900             VARYING FA-CAT-IDX FROM 1 BY 1
045000             UNTIL FA-CAT-IDX > 17.
045100     MOVE SPACES                      TO DETAIL-LINE-SUMMARY.
045200     IF FA-MAIN-CAT-FOUND
045300         MOVE 'MAIN CATEGORY'          TO DLS-LABEL
045400         MOVE FA-MAIN-CAT-TOTAL        TO DLS-AMOUNT
045500         MOVE FA-MAIN-CAT-DISPLAY      TO DLS-TEXT
045600     ELSE
045700         MOVE 'MAIN CATEGORY'          TO DLS-LABEL
045800         MOVE ZERO                     TO DLS-AMOUNT
045900         MOVE 'NO DATA'                TO DLS-TEXT
046000     END-IF.
046100     MOVE DETAIL-LINE-SUMMARY         TO FA-NEXT-LINE.
046200     PERFORM 9000-PRINT-REPORT-LINE.
046300     MOVE SPACES                      TO DETAIL-LINE-SUMMARY.
046400     MOVE 'MAIN CATEGORY PERCENTAGE'  TO DLS-LABEL.
046500     IF FA-GRAND-CAT-TOTAL = ZERO
046600         MOVE ZERO                    TO FA-SAVINGS-RATE
046700     ELSE
046800         COMPUTE FA-SAVINGS-RATE ROUNDED =
046900             (FA-MAIN-CAT-TOTAL / FA-GRAND-CAT-TOTAL) * 100
047000     END-IF.
047100     MOVE FA-SAVINGS-RATE              TO DLS-PCT-VALUE.
047200     MOVE DETAIL-LINE-SUMMARY         TO FA-NEXT-LINE.
047300     PERFORM 9000-PRINT-REPORT-LINE.
047400*----------------------------------------------------------------
047500 4910-PRINT-ONE-CATEGORY-LINE.
047600*----------------------------------------------------------------
047700     IF NOT FA-CAT-IS-INCOME (FA-CAT-IDX)
047800        AND FA-CAT-COUNT (FA-CAT-IDX) > ZERO
047900         MOVE SPACES                  TO DETAIL-LINE-CATEGORY
048000         MOVE FA-CAT-DISPLAY (FA-CAT-IDX)     TO DLC-CATEGORY
048100         MOVE FA-CAT-TOTAL (FA-CAT-IDX)       TO DLC-AMOUNT
048200         MOVE DETAIL-LINE-CATEGORY    TO FA-NEXT-LINE
048300         PERFORM 9000-PRINT-REPORT-LINE
048400     END-IF.
048500*----------------------------------------------------------------
048600 5000-COMPUTE-BUDGET-ADVICE.
048700*----------------------------------------------------------------
048800     MOVE ZERO                        TO FA-AVG-INCOME
048900                                          FA-INCOME-MONTH-COUNT.
049000     PERFORM 5010-ACCUMULATE-MONTH-INCOME
049100             VARYING FA-MONTH-IDX FROM 1 BY 1
049200             UNTIL FA-MONTH-IDX > 120.
049300     IF FA-INCOME-MONTH-COUNT > ZERO
049400         DIVIDE FA-AVG-INCOME BY FA-INCOME-MONTH-COUNT
049500             GIVING FA-AVG-INCOME
049600     END-IF.
049700     IF FA-AVG-INCOME = ZERO
049800         MOVE ZERO                    TO FA-SAVINGS-RATE
049900     ELSE
050000         COMPUTE FA-SAVINGS-RATE ROUNDED =
050100             ((FA-AVG-INCOME - FA-AVG-EXPENSE)
050200               / FA-AVG-INCOME) * 100
050300     END-IF.
050400     IF FA-SAVINGS-RATE < 20
050500         MOVE 'CONSIDER INCREASING SAVINGS RATE'
050600           TO FA-ADVICE-TEXT
050700     ELSE
050800         MOVE 'GOOD SAVINGS RATE'      TO FA-ADVICE-TEXT
050900     END-IF.
051000*----------------------------------------------------------------
051100 5010-ACCUMULATE-MONTH-INCOME.
051200*----------------------------------------------------------------
051300     IF FA-MONTH-HAS-INCOME (FA-MONTH-IDX)
051400         ADD FA-MONTH-INCOME-TOTAL (FA-MONTH-IDX)
051500           TO FA-AVG-INCOME
051600         ADD FA-CTE-01                TO FA-INCOME-MONTH-COUNT
051700     END-IF.
051800*----------------------------------------------------------------
051900 5900-PRINT-BUDGET-ADVICE-SECTION.
052000*----------------------------------------------------------------
052100     MOVE 'BUDGET ADVICE'              TO HL2-TITLE.
052200     MOVE SPACES                       TO HL3-COL-1 HL3-COL-2.
052300     PERFORM 9100-PRINT-HEADING-LINES.
052400     MOVE SPACES                       TO DETAIL-LINE-SUMMARY.
052500     MOVE 'AVERAGE MONTHLY INCOME'     TO DLS-LABEL.
052600     MOVE FA-AVG-INCOME                TO DLS-AMOUNT.
052700     MOVE DETAIL-LINE-SUMMARY          TO FA-NEXT-LINE.
052800     PERFORM 9000-PRINT-REPORT-LINE.
052900     MOVE SPACES                       TO DETAIL-LINE-SUMMARY.
053000     MOVE 'AVERAGE MONTHLY EXPENSE'    TO DLS-LABEL.
053100     MOVE FA-AVG-EXPENSE               TO DLS-AMOUNT.
053200     MOVE DETAIL-LINE-SUMMARY          TO FA-NEXT-LINE.
053300     PERFORM 9000-PRINT-REPORT-LINE.
053400     MOVE SPACES                       TO DETAIL-LINE-SUMMARY.
053500     MOVE 'SAVINGS RATE / ADVICE'      TO DLS-LABEL.
053600     MOVE FA-SAVINGS-RATE              TO DLS-PCT-VALUE.
053700     MOVE FA-ADVICE-TEXT               TO DLS-TEXT.
053800     MOVE DETAIL-LINE-SUMMARY          TO FA-NEXT-LINE.
053900     PERFORM 9000-PRINT-REPORT-LINE.
054000*----------------------------------------------------------------
054100 6000-PRINT-ANOMALIES-SECTION.
054200*----------------------------------------------------------------
054300*    TWO PASSES OVER THE TABLE - THE FIRST COUNTS ANOMALIES SO
054400*    THE "NONE FOUND" LINE CAN BE PRINTED WHEN THERE ARE NONE,
054500*    THE SECOND WRITES THE DETAIL LINES, FIN-189
054600     MOVE 'ANOMALOUS EXPENSES'         TO HL2-TITLE.
054700     MOVE SPACES                       TO HL3-COL-1 HL3-COL-2.
054800     PERFORM 9100-PRINT-HEADING-LINES.
054900     MOVE ZERO                         TO FA-ANOMALY-COUNT.
055000     PERFORM 6010-COUNT-ONE-ANOMALY
055100             VARYING LK-TABLE-IDX FROM 1 BY 1
055200             UNTIL LK-TABLE-IDX > LK-TABLE-SIZE.
055300     IF FA-ANOMALY-COUNT = ZERO
055400         MOVE SPACES                   TO DETAIL-LINE-SUMMARY
055500         MOVE 'NO ANOMALOUS EXPENSES FOUND' TO DLS-LABEL
055600         MOVE DETAIL-LINE-SUMMARY      TO FA-NEXT-LINE
055700         PERFORM 9000-PRINT-REPORT-LINE
055800     ELSE
055900         PERFORM 6020-PRINT-ONE-ANOMALY
056000                 VARYING LK-TABLE-IDX FROM 1 BY 1
056100                 UNTIL LK-TABLE-IDX > LK-TABLE-SIZE
056200     END-IF.
056300*----------------------------------------------------------------
056400 6010-COUNT-ONE-ANOMALY.
056500*----------------------------------------------------------------
056600     PERFORM 6030-CHECK-ANOMALY.
056700     IF FA-ANOMALY-FOUND
056800         ADD FA-CTE-01                 TO FA-ANOMALY-COUNT
056900     END-IF.
057000*----------------------------------------------------------------
057100 6020-PRINT-ONE-ANOMALY.
057200*----------------------------------------------------------------
057300     PERFORM 6030-CHECK-ANOMALY.
057400     IF FA-ANOMALY-FOUND
057500         MOVE SPACES                   TO DETAIL-LINE-ANOMALY
057600         MOVE LK-DATE (LK-TABLE-IDX)        TO DLA-DATE
057700         MOVE LK-CATEGORY (LK-TABLE-IDX)    TO DLA-CATEGORY
057800         MOVE LK-AMOUNT (LK-TABLE-IDX)      TO DLA-AMOUNT
057900         MOVE LK-DESCRIPTION (LK-TABLE-IDX) TO DLA-DESC
058000         COMPUTE FA-DEVIATION-PCT ROUNDED =
058100             ((LK-AMOUNT (LK-TABLE-IDX) - FA-CAT-MEAN)
058200               / FA-CAT-MEAN) * 100
058300         MOVE FA-DEVIATION-PCT              TO DLA-DEV-PCT
058400         MOVE DETAIL-LINE-ANOMALY      TO FA-NEXT-LINE
058500         PERFORM 9000-PRINT-REPORT-LINE
058600     END-IF.
058700*----------------------------------------------------------------
058800*    SETS FA-ANOMALY-FOUND-SW FOR THE CURRENT LK-TABLE-IDX
058900*    ENTRY - COBOL HAS NO BOOLEAN-VALUED PARAGRAPH, SO 6010 AND
059000*    6020 BOTH PERFORM THIS AND THEN TEST THE SWITCH, FIN-189
059100*----------------------------------------------------------------
059200 6030-CHECK-ANOMALY.
059300*----------------------------------------------------------------
059400     MOVE 'N'                          TO FA-ANOMALY-FOUND-SW.
059500     MOVE ZERO                         TO FA-CAT-MEAN.
059600     SET FA-CAT-IDX                    TO 1.
059700     SEARCH FA-CAT-ENTRY
059800         AT END
059900             CONTINUE
060000         WHEN FA-CAT-CODE (FA-CAT-IDX)
060100                = LK-CATEGORY (LK-TABLE-IDX)
060200             PERFORM 6040-CHECK-CATEGORY-MEAN
060300     END-SEARCH.
060400*----------------------------------------------------------------
060500 6040-CHECK-CATEGORY-MEAN.
060600*----------------------------------------------------------------
060700     IF NOT FA-CAT-IS-INCOME (FA-CAT-IDX)
060800        AND FA-CAT-COUNT (FA-CAT-IDX) > ZERO
060900         DIVIDE FA-CAT-TOTAL (FA-CAT-IDX) BY
061000                FA-CAT-COUNT (FA-CAT-IDX)
061100             GIVING FA-CAT-MEAN
061200         IF LK-AMOUNT (LK-TABLE-IDX) > FA-CAT-MEAN * 3
061300             SET FA-ANOMALY-FOUND      TO TRUE
061400         END-IF
061500     END-IF.
061600*----------------------------------------------------------------
061700 7000-PRINT-CONTROL-FOOTER.
061800*----------------------------------------------------------------
061900     MOVE 'BATCH CONTROL TOTALS'       TO HL2-TITLE.
062000     MOVE SPACES                       TO HL3-COL-1 HL3-COL-2.
062100     PERFORM 9100-PRINT-HEADING-LINES.
062200     MOVE SPACES                       TO DETAIL-LINE-FOOTER.
062300     MOVE 'RECORDS READ'               TO DLF-LABEL.
062400     MOVE LK-RECORDS-READ              TO DLF-COUNT.
062500     MOVE DETAIL-LINE-FOOTER           TO FA-NEXT-LINE.
062600     PERFORM 9000-PRINT-REPORT-LINE.
062700     MOVE SPACES                       TO DETAIL-LINE-FOOTER.
062800     MOVE 'RECORDS IMPORTED'           TO DLF-LABEL.
062900     MOVE LK-RECORDS-IMPORTED          TO DLF-COUNT.
063000     MOVE DETAIL-LINE-FOOTER           TO FA-NEXT-LINE.
063100     PERFORM 9000-PRINT-REPORT-LINE.
063200     MOVE SPACES                       TO DETAIL-LINE-FOOTER.
063300     MOVE 'RECORDS SKIPPED'            TO DLF-LABEL.
063400     MOVE LK-RECORDS-SKIPPED           TO DLF-COUNT.
063500     MOVE DETAIL-LINE-FOOTER           TO FA-NEXT-LINE.
063600     PERFORM 9000-PRINT-REPORT-LINE.
063700*----------------------------------------------------------------
063800 9000-PRINT-REPORT-LINE.
063900*----------------------------------------------------------------
064000     IF LINE-COUNT > LINES-ON-PAGE
064100         PERFORM 9100-PRINT-HEADING-LINES
064200     END-IF.
064300     MOVE FA-NEXT-LINE                 TO FA-PRINT-LINE.
064400     PERFORM 9120-WRITE-PRINT-LINE.
064500*----------------------------------------------------------------
064600 9100-PRINT-HEADING-LINES.
064700*----------------------------------------------------------------
064800     MOVE PAGE-COUNT                   TO HL1-PAGE-NUM.
064900     MOVE HEADING-LINE-1                TO FA-PRINT-LINE.
065000     PERFORM 9110-WRITE-TOP-OF-PAGE.
065100     MOVE HEADING-LINE-2                TO FA-PRINT-LINE.
065200     PERFORM 9120-WRITE-PRINT-LINE.
065300     MOVE HEADING-LINE-3                TO FA-PRINT-LINE.
065400     PERFORM 9120-WRITE-PRINT-LINE.
065500     MOVE SPACES                        TO FA-PRINT-LINE.
065600     PERFORM 9120-WRITE-PRINT-LINE.
065700     ADD FA-CTE-01                      TO PAGE-COUNT.
065800     MOVE 4                             TO LINE-COUNT.
065900*----------------------------------------------------------------
066000 9110-WRITE-TOP-OF-PAGE.
066100*----------------------------------------------------------------
066200     WRITE FA-PRINT-RECORD
066300         AFTER ADVANCING PAGE.
066400     MOVE SPACE                        TO FA-PRINT-LINE.
066500*----------------------------------------------------------------
066600 9120-WRITE-PRINT-LINE.
066700*----------------------------------------------------------------
066800     WRITE FA-PRINT-RECORD
066900         AFTER ADVANCING LINE-SPACEING.
067000     ADD LINE-SPACEING                 TO LINE-COUNT.
067100     MOVE SPACE                        TO FA-PRINT-LINE.
