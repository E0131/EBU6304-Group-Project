000100*================================================================*
000200* PROGRAM NAME:    FINCAT
000300* ORIGINAL AUTHOR: L. PRICE
000400*
000500* DESCRIPTION:     CATEGORY-SUGGESTION RULE ENGINE.  CALLED BY
000600*                  FINIMP FOR EACH IMPORTED TRANSACTION THAT
000700*                  ARRIVES WITHOUT A CATEGORY.  COMPARES THE
000800*                  DESCRIPTION TEXT (LOWER-CASED) AND THE SIGN OF
000900*                  THE AMOUNT AGAINST AN ORDERED LIST OF KEYWORD
001000*                  RULES AND RETURNS THE FIRST MATCHING CATEGORY
001100*                  CODE, OR THE SIGN-DEPENDENT DEFAULT WHEN
001200*                  NOTHING MATCHES.
001300*
001400* MAINTENENCE LOG
001500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001600* --------- ------------  ---------------------------------------
001700* 07/19/91  L. PRICE      CREATED - TICKET FIN-140 RULE ENGINE
001800* 02/03/92  L. PRICE      ADDED CHINESE-LANGUAGE KEYWORDS, FIN-144
001900* 06/14/92  L. PRICE      ADDED GIFT_GIVEN RED-PACKET EXCEPTION
002000*                         FOR NEGATIVE AMOUNTS, FIN-151
002100* 11/02/96  T. HUANG      RULE ORDER FROZEN - DO NOT RESEQUENCE
002200*                         WITHOUT SIGN-OFF, PER FIN-196 INCIDENT
002300*                         (SALARY REFUND MISCATEGORIZED)
002400* 04/22/99  T. HUANG      Y2K REVIEW - NO DATE FIELDS IN THIS
002500*                         PROGRAM, FIN-211
002520* 03/14/05  M. SANTOS     RESTORED C01 IS TOP-OF-FORM MNEMONIC
002540*                         PER SHOP STANDARD, FIN-255
002550* 03/21/05  M. SANTOS     ADDED AN ACTION CODE AHEAD OF THE OLD
002560*                         CALLING SEQUENCE SO THE SAME PROGRAM
002570*                         CAN ALSO LOOK UP A CATEGORY BY CODE OR
002580*                         DISPLAY NAME AND A SOURCE BY NAME FOR
002590*                         FINMAST'S ON-LINE MAINTENANCE SCREENS -
002595*                         OLD SUGGEST LOGIC UNCHANGED, NOW UNDER
002598*                         1000-SUGGEST-CATEGORY, FIN-256
002600*================================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  FINCAT.
002900 AUTHOR.  L. PRICE.
003000 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003100 DATE-WRITTEN.  07/19/91.
003200 DATE-COMPILED.
003300 SECURITY.  NON-CONFIDENTIAL.
003400*================================================================*
003500 ENVIRONMENT DIVISION.
003600*----------------------------------------------------------------
003700 CONFIGURATION SECTION.
003800*----------------------------------------------------------------
003900 SOURCE-COMPUTER.  IBM-3081.
004000 OBJECT-COMPUTER.  IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*================================================================*
004400 DATA DIVISION.
004500*----------------------------------------------------------------
004600 WORKING-STORAGE SECTION.
004700*----------------------------------------------------------------
004800 01  FC-WORK-FIELDS.
004900     05  FC-DESCRIPTION-LOWER        PIC X(60).
005000     05  FC-DESC-ALT-VIEW REDEFINES FC-DESCRIPTION-LOWER.
005100         10  FC-DESC-CHAR            PIC X(01) OCCURS 60 TIMES.
005200     05  FC-TALLY                    PIC S9(04) USAGE IS COMP.
005300     05  FC-MATCH-SW                 PIC X(01)  VALUE 'N'.
005400         88  FC-RULE-MATCHED                     VALUE 'Y'.
005450     05  FILLER                      PIC X(05).
005460*----------------------------------------------------------------
005465*    LOOKUP WORK FIELDS FOR 8100/8110/8200 - SAME VARYING/CHECK-
005470*    PARAGRAPH IDIOM FINIMP USES TO VALIDATE AN IMPORTED CODE,
005475*    FIN-256
005480 01  FC-LOOKUP-WORK.
005485     05  FC-LOOKUP-KEY               PIC X(16).
005490     05  FC-LOOKUP-FOUND-SW          PIC X(01)  VALUE 'N'.
005492         88  FC-LOOKUP-FOUND                     VALUE 'Y'.
005494     05  FC-TABLE-DISPLAY-UPPER      PIC X(16).
005496     05  FILLER                      PIC X(05).
005500 COPY FINCODE.
005600*----------------------------------------------------------------
005700 LINKAGE SECTION.
005800*----------------------------------------------------------------
005850 01  LK-FC-ACTION                    PIC X(03).
005860     88  FC-ACTION-LOOKUP-CAT-CODE           VALUE 'LKC'.
005870     88  FC-ACTION-LOOKUP-CAT-DISP           VALUE 'LKD'.
005880     88  FC-ACTION-LOOKUP-SOURCE             VALUE 'LKS'.
005890     88  FC-ACTION-SUGGEST-CATEGORY          VALUE 'SUG'.
005900 01  LK-DESCRIPTION                  PIC X(60).
006000 01  LK-AMOUNT                       PIC S9(9)V99.
006100 01  LK-CATEGORY-OUT                 PIC X(14).
006150 01  LK-SOURCE-OUT                   PIC X(13).
006200*================================================================*
006250 PROCEDURE DIVISION USING LK-FC-ACTION, LK-DESCRIPTION, LK-AMOUNT,
006270     LK-CATEGORY-OUT, LK-SOURCE-OUT.
006280*----------------------------------------------------------------
006290 0000-MAIN-PARAGRAPH.
006295*----------------------------------------------------------------
006297     EVALUATE TRUE
006298         WHEN FC-ACTION-LOOKUP-CAT-CODE
006299             PERFORM 8100-LOOKUP-CATEGORY-BY-NAME
006302         WHEN FC-ACTION-LOOKUP-CAT-DISP
006304             PERFORM 8110-LOOKUP-CATEGORY-BY-DISPLAY
006306         WHEN FC-ACTION-LOOKUP-SOURCE
006308             PERFORM 8200-LOOKUP-SOURCE-BY-NAME
006310         WHEN OTHER
006312             PERFORM 1000-SUGGEST-CATEGORY
006314     END-EVALUATE.
006316     GOBACK.
006400*----------------------------------------------------------------
006450 1000-SUGGEST-CATEGORY.
006500*----------------------------------------------------------------
006800     MOVE LK-DESCRIPTION              TO FC-DESCRIPTION-LOWER.
006900     INSPECT FC-DESCRIPTION-LOWER
007000         CONVERTING
007100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007200         TO
007300         'abcdefghijklmnopqrstuvwxyz'.
007400     MOVE SPACES                     TO LK-CATEGORY-OUT.
007500     MOVE 'N'                        TO FC-MATCH-SW.
007600     IF LK-AMOUNT NOT < ZERO
007700         PERFORM 1010-CHECK-SALARY-RULE
007800         IF NOT FC-RULE-MATCHED
007900             PERFORM 1020-CHECK-GIFT-RECEIVED-RULE
008000         END-IF
008100         IF NOT FC-RULE-MATCHED
008200             PERFORM 1030-CHECK-INVESTMENT-RULE
008300         END-IF
008400     END-IF.
008500     IF NOT FC-RULE-MATCHED
008600         PERFORM 1040-CHECK-GROCERIES-RULE
008700     END-IF.
008800     IF NOT FC-RULE-MATCHED
008900         PERFORM 1050-CHECK-RENT-RULE
009000     END-IF.
009100     IF NOT FC-RULE-MATCHED
009200         PERFORM 1060-CHECK-UTILITIES-RULE
009300     END-IF.
009400     IF NOT FC-RULE-MATCHED
009500         PERFORM 1070-CHECK-TRANSPORT-RULE
009600     END-IF.
009700     IF NOT FC-RULE-MATCHED
009800         PERFORM 1080-CHECK-ENTERTAINMENT-RULE
009900     END-IF.
010000     IF NOT FC-RULE-MATCHED
010100         PERFORM 1090-CHECK-DINING-OUT-RULE
010200     END-IF.
010300     IF NOT FC-RULE-MATCHED
010400         PERFORM 1100-CHECK-SHOPPING-RULE
010500     END-IF.
010600     IF NOT FC-RULE-MATCHED
010700         PERFORM 1110-CHECK-HEALTHCARE-RULE
010800     END-IF.
010900     IF NOT FC-RULE-MATCHED
011000         PERFORM 1120-CHECK-GIFT-GIVEN-RULE
011100     END-IF.
011200     IF NOT FC-RULE-MATCHED
011300         PERFORM 1130-SET-DEFAULT-CATEGORY
011400     END-IF.
011600*----------------------------------------------------------------
011700 1010-CHECK-SALARY-RULE.
011800*----------------------------------------------------------------
011900*    RULE 1 - "SALARY" OR "WAGES" OR CHINESE "WORK PAY" -
012000*    INCOME RULES ONLY REACHED WHEN AMOUNT >= ZERO, FIN-196
012100     MOVE ZERO                       TO FC-TALLY.
012200     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
012300         FOR ALL 'salary' FOR ALL 'wages' FOR ALL '工资'.
012400     IF FC-TALLY > ZERO
012500         MOVE 'SALARY'                TO LK-CATEGORY-OUT
012600         SET FC-RULE-MATCHED          TO TRUE
012700     END-IF.
012800*----------------------------------------------------------------
012900 1020-CHECK-GIFT-RECEIVED-RULE.
013000*----------------------------------------------------------------
013100*    RULE 2 - "RED PACKET" OR "HONGBAO" OR "GIFT RECEIVED" -
013200*    MATCHES BEFORE RULE 12, SO A POSITIVE "GIFT RECEIVED" NEVER
013300*    FALLS THROUGH TO GIFT_GIVEN.
013400     MOVE ZERO                       TO FC-TALLY.
013500     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
013600         FOR ALL 'red packet' FOR ALL 'hongbao' FOR ALL '红包'
013700         FOR ALL 'gift received'.
013800     IF FC-TALLY > ZERO
013900         MOVE 'GIFT_RECEIVED'         TO LK-CATEGORY-OUT
014000         SET FC-RULE-MATCHED          TO TRUE
014100     END-IF.
014200*----------------------------------------------------------------
014300 1030-CHECK-INVESTMENT-RULE.
014400*----------------------------------------------------------------
014500*    RULE 3 - "INVEST" OR "DIVIDEND" OR "INTEREST"
014600     MOVE ZERO                       TO FC-TALLY.
014700     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
014800         FOR ALL 'invest' FOR ALL 'dividend' FOR ALL 'interest'.
014900     IF FC-TALLY > ZERO
015000         MOVE 'INVESTMENT'            TO LK-CATEGORY-OUT
015100         SET FC-RULE-MATCHED          TO TRUE
015200     END-IF.
015300*----------------------------------------------------------------
015400 1040-CHECK-GROCERIES-RULE.
015500*----------------------------------------------------------------
015600*    RULE 4 - EXPENSE RULES EVALUATE FOR EITHER SIGN
015700     MOVE ZERO                       TO FC-TALLY.
015800     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
015900         FOR ALL 'grocery' FOR ALL 'supermarket'
016000         FOR ALL 'market' FOR ALL '菜市场'.
016100     IF FC-TALLY > ZERO
016200         MOVE 'GROCERIES'             TO LK-CATEGORY-OUT
016300         SET FC-RULE-MATCHED          TO TRUE
016400     END-IF.
016500*----------------------------------------------------------------
016600 1050-CHECK-RENT-RULE.
016700*----------------------------------------------------------------
016800*    RULE 5 - "RENT" OR "房租"
016900     MOVE ZERO                       TO FC-TALLY.
017000     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
017100         FOR ALL 'rent' FOR ALL '房租'.
017200     IF FC-TALLY > ZERO
017300         MOVE 'RENT'                  TO LK-CATEGORY-OUT
017400         SET FC-RULE-MATCHED          TO TRUE
017500     END-IF.
017600*----------------------------------------------------------------
017700 1060-CHECK-UTILITIES-RULE.
017800*----------------------------------------------------------------
017900*    RULE 6 - UTILITY/ELECTRICITY/WATER/GAS/INTERNET/WATER-
018000*    ELECTRICITY-GAS (CHINESE)
018100     MOVE ZERO                       TO FC-TALLY.
018200     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
018300         FOR ALL 'utility' FOR ALL 'electricity'
018400         FOR ALL 'water' FOR ALL 'gas' FOR ALL 'internet'
018500         FOR ALL '水电煤'.
018600     IF FC-TALLY > ZERO
018700         MOVE 'UTILITIES'             TO LK-CATEGORY-OUT
018800         SET FC-RULE-MATCHED          TO TRUE
018900     END-IF.
019000*----------------------------------------------------------------
019100 1070-CHECK-TRANSPORT-RULE.
019200*----------------------------------------------------------------
019300*    RULE 7 - TRANSPORT/METRO/SUBWAY/BUS/TAXI/DIDI PLUS CHINESE
019400     MOVE ZERO                       TO FC-TALLY.
019500     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
019600         FOR ALL 'transport' FOR ALL 'metro' FOR ALL 'subway'
019700         FOR ALL 'bus' FOR ALL 'taxi' FOR ALL 'didi'
019800         FOR ALL '交通' FOR ALL '地铁' FOR ALL '公交'.
019900     IF FC-TALLY > ZERO
020000         MOVE 'TRANSPORT'             TO LK-CATEGORY-OUT
020100         SET FC-RULE-MATCHED          TO TRUE
020200     END-IF.
020300*----------------------------------------------------------------
020400 1080-CHECK-ENTERTAINMENT-RULE.
020500*----------------------------------------------------------------
020600*    RULE 8 - MOVIE/CINEMA/CONCERT/GAME/KTV PLUS CHINESE
020700     MOVE ZERO                       TO FC-TALLY.
020800     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
020900         FOR ALL 'movie' FOR ALL 'cinema' FOR ALL 'concert'
021000         FOR ALL 'game' FOR ALL 'ktv' FOR ALL '娱乐'.
021100     IF FC-TALLY > ZERO
021200         MOVE 'ENTERTAINMENT'         TO LK-CATEGORY-OUT
021300         SET FC-RULE-MATCHED          TO TRUE
021400     END-IF.
021500*----------------------------------------------------------------
021600 1090-CHECK-DINING-OUT-RULE.
021700*----------------------------------------------------------------
021800*    RULE 9 - RESTAURANT/CAFE/LUNCH/DINNER/COFFEE PLUS CHINESE
021900     MOVE ZERO                       TO FC-TALLY.
022000     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
022100         FOR ALL 'restaurant' FOR ALL 'cafe' FOR ALL 'lunch'
022200         FOR ALL 'dinner' FOR ALL 'coffee' FOR ALL '外卖'
022300         FOR ALL '吃饭'.
022400     IF FC-TALLY > ZERO
022500         MOVE 'DINING_OUT'            TO LK-CATEGORY-OUT
022600         SET FC-RULE-MATCHED          TO TRUE
022700     END-IF.
022800*----------------------------------------------------------------
022900 1100-CHECK-SHOPPING-RULE.
023000*----------------------------------------------------------------
023100*    RULE 10 - CLOTHES/SHOES/TAOBAO/JD.COM/PDD PLUS CHINESE
023200     MOVE ZERO                       TO FC-TALLY.
023300     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
023400         FOR ALL 'clothes' FOR ALL 'shoes' FOR ALL 'taobao'
023500         FOR ALL 'jd.com' FOR ALL 'pdd' FOR ALL '淘宝'
023600         FOR ALL '京东' FOR ALL '拼多多' FOR ALL '购物'.
023700     IF FC-TALLY > ZERO
023800         MOVE 'SHOPPING'              TO LK-CATEGORY-OUT
023900         SET FC-RULE-MATCHED          TO TRUE
024000     END-IF.
024100*----------------------------------------------------------------
024200 1110-CHECK-HEALTHCARE-RULE.
024300*----------------------------------------------------------------
024400*    RULE 11 - DOCTOR/HOSPITAL/PHARMACY PLUS CHINESE
024500     MOVE ZERO                       TO FC-TALLY.
024600     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
024700         FOR ALL 'doctor' FOR ALL 'hospital' FOR ALL 'pharmacy'
024800         FOR ALL '药' FOR ALL '医院'.
024900     IF FC-TALLY > ZERO
025000         MOVE 'HEALTHCARE'            TO LK-CATEGORY-OUT
025100         SET FC-RULE-MATCHED          TO TRUE
025200     END-IF.
025300*----------------------------------------------------------------
025400 1120-CHECK-GIFT-GIVEN-RULE.
025500*----------------------------------------------------------------
025600*    RULE 12 - "GIFT"; ALSO A NEGATIVE RED-PACKET DESCRIPTION
025700*    THAT SLIPPED PAST RULE 2 (ONLY REACHABLE WHEN AMOUNT < 0,
025800*    SINCE RULE 2 ALREADY CLAIMED IT FOR AMOUNT >= 0) - FIN-151
025900     MOVE ZERO                       TO FC-TALLY.
026000     INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
026100         FOR ALL 'gift'.
026200     IF FC-TALLY > ZERO
026300         MOVE 'GIFT_GIVEN'            TO LK-CATEGORY-OUT
026400         SET FC-RULE-MATCHED          TO TRUE
026500     END-IF.
026600     IF NOT FC-RULE-MATCHED AND LK-AMOUNT < ZERO
026700         MOVE ZERO                    TO FC-TALLY
026800         INSPECT FC-DESCRIPTION-LOWER TALLYING FC-TALLY
026900             FOR ALL 'red packet' FOR ALL '红包'
027000         IF FC-TALLY > ZERO
027100             MOVE 'GIFT_GIVEN'        TO LK-CATEGORY-OUT
027200             SET FC-RULE-MATCHED      TO TRUE
027300         END-IF
027400     END-IF.
027500*----------------------------------------------------------------
027600 1130-SET-DEFAULT-CATEGORY.
027700*----------------------------------------------------------------
027800     IF LK-AMOUNT NOT < ZERO
027900         MOVE 'OTHER_INCOME'          TO LK-CATEGORY-OUT
028000     ELSE
028100         MOVE 'OTHER_EXPENSE'         TO LK-CATEGORY-OUT
028200     END-IF.
028300*----------------------------------------------------------------
028400 8100-LOOKUP-CATEGORY-BY-NAME.
028500*----------------------------------------------------------------
028600*    CASE-INSENSITIVE LOOKUP OF LK-DESCRIPTION AS A CATEGORY
028700*    CODE - UNKNOWN CODE DEFAULTS TO UNCATEGORIZED, FIN-256
028800     MOVE SPACES                  TO FC-LOOKUP-KEY.
028900     MOVE LK-DESCRIPTION          TO FC-LOOKUP-KEY.
029000     INSPECT FC-LOOKUP-KEY
029100         CONVERTING
029200         'abcdefghijklmnopqrstuvwxyz'
029300         TO
029400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029500     MOVE 'N'                     TO FC-LOOKUP-FOUND-SW.
029600     MOVE FC-UNCATEGORIZED-CODE   TO LK-CATEGORY-OUT.
029700     PERFORM 8101-CHECK-CATEGORY-CODE
029800             VARYING FC-CAT-IDX FROM 1 BY 1
029900             UNTIL FC-CAT-IDX > 17 OR FC-LOOKUP-FOUND.
030000*----------------------------------------------------------------
030100 8101-CHECK-CATEGORY-CODE.
030200*----------------------------------------------------------------
030300     IF FC-CAT-CODE (FC-CAT-IDX) = FC-LOOKUP-KEY
030400         SET FC-LOOKUP-FOUND       TO TRUE
030500         MOVE FC-CAT-CODE (FC-CAT-IDX) TO LK-CATEGORY-OUT
030600     END-IF.
030700*----------------------------------------------------------------
030800 8110-LOOKUP-CATEGORY-BY-DISPLAY.
030900*----------------------------------------------------------------
031000*    CASE-INSENSITIVE LOOKUP AGAINST THE MIXED-CASE DISPLAY NAME -
031100*    EACH ENTRY'S DISPLAY TEXT IS UPPERCASED BEFORE THE COMPARE
031200*    SINCE THE STORED TEXT ITSELF IS MIXED CASE, FIN-256
031300     MOVE SPACES                  TO FC-LOOKUP-KEY.
031400     MOVE LK-DESCRIPTION          TO FC-LOOKUP-KEY.
031500     INSPECT FC-LOOKUP-KEY
031600         CONVERTING
031700         'abcdefghijklmnopqrstuvwxyz'
031800         TO
031900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032000     MOVE 'N'                     TO FC-LOOKUP-FOUND-SW.
032100     MOVE FC-UNCATEGORIZED-CODE   TO LK-CATEGORY-OUT.
032200     PERFORM 8111-CHECK-CATEGORY-DISPLAY
032300             VARYING FC-CAT-IDX FROM 1 BY 1
032400             UNTIL FC-CAT-IDX > 17 OR FC-LOOKUP-FOUND.
032500*----------------------------------------------------------------
032600 8111-CHECK-CATEGORY-DISPLAY.
032700*----------------------------------------------------------------
032800     MOVE FC-CAT-DISPLAY (FC-CAT-IDX) TO FC-TABLE-DISPLAY-UPPER.
032900     INSPECT FC-TABLE-DISPLAY-UPPER
033000         CONVERTING
033100         'abcdefghijklmnopqrstuvwxyz'
033200         TO
033300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033400     IF FC-TABLE-DISPLAY-UPPER = FC-LOOKUP-KEY
033500         SET FC-LOOKUP-FOUND       TO TRUE
033600         MOVE FC-CAT-CODE (FC-CAT-IDX) TO LK-CATEGORY-OUT
033700     END-IF.
033800*----------------------------------------------------------------
033900 8200-LOOKUP-SOURCE-BY-NAME.
034000*----------------------------------------------------------------
034100*    CASE-INSENSITIVE LOOKUP OF LK-DESCRIPTION AS A PAYMENT-
034200*    SOURCE CODE - UNKNOWN NAME DEFAULTS TO OTHER, FIN-256
034300     MOVE SPACES                  TO FC-LOOKUP-KEY.
034400     MOVE LK-DESCRIPTION          TO FC-LOOKUP-KEY.
034500     INSPECT FC-LOOKUP-KEY
034600         CONVERTING
034700         'abcdefghijklmnopqrstuvwxyz'
034800         TO
034900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035000     MOVE 'N'                     TO FC-LOOKUP-FOUND-SW.
035100     MOVE FC-OTHER-SOURCE-CODE    TO LK-SOURCE-OUT.
035200     PERFORM 8201-CHECK-SOURCE-CODE
035300             VARYING FC-SRC-IDX FROM 1 BY 1
035400             UNTIL FC-SRC-IDX > 8 OR FC-LOOKUP-FOUND.
035500*----------------------------------------------------------------
035600 8201-CHECK-SOURCE-CODE.
035700*----------------------------------------------------------------
035800     IF FC-SRC-CODE (FC-SRC-IDX) = FC-LOOKUP-KEY
035900         SET FC-LOOKUP-FOUND       TO TRUE
036000         MOVE FC-SRC-CODE (FC-SRC-IDX) TO LK-SOURCE-OUT
036100     END-IF.
