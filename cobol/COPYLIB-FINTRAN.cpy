000100*================================================================*
000200* COPYBOOK:        FINTRAN
000300* DESCRIPTION:      TRANSACTION RECORD LAYOUT - PERSONAL FINANCE
000400*                   BATCH.  ONE OCCURRENCE PER TRANSACTION ON THE
000500*                   MASTER TRANSACTION FILE (FINMSTR).
000600* ORIGINAL AUTHOR:  R. OKAFOR
000700*
000800* MAINTENENCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 03/11/87  R. OKAFOR     CREATED - TICKET FIN-014 MASTER REDESIGN
001200* 09/02/88  R. OKAFOR     ADDED TR-AI-FLAG PER FIN-061 (RULE
001300*                         ENGINE CATEGORY FLAG)
001400* 07/19/91  L. PRICE      WIDENED TR-DESCRIPTION 40 TO 60, FIN-140
001500* 01/08/93  L. PRICE      ADDED TR-DATE-PARTS REDEFINES, FIN-166
001600* 04/22/99  T. HUANG      Y2K - TR-DATE-YYYY 4 DIGIT, FIN-211
001700*================================================================*
001800 01  FT-TRANSACTION-RECORD.
001900     05  TR-ID                       PIC X(36).
002000     05  TR-DATE                     PIC X(10).
002100     05  TR-DATE-PARTS REDEFINES TR-DATE.
002200         10  TR-DATE-YYYY            PIC 9(04).
002300         10  FILLER                  PIC X(01).
002400         10  TR-DATE-MM              PIC 9(02).
002500         10  FILLER                  PIC X(01).
002600         10  TR-DATE-DD              PIC 9(02).
002700     05  TR-DESCRIPTION              PIC X(60).
002800     05  TR-AMOUNT                   PIC S9(9)V99.
002900     05  TR-AMOUNT-ABS-VIEW REDEFINES TR-AMOUNT
003000                                     PIC 9(9)V99.
003100     05  TR-CATEGORY                 PIC X(14).
003200     05  TR-SOURCE                   PIC X(13).
003300     05  TR-AI-FLAG                  PIC X(01).
003400         88  TR-AI-ASSIGNED                     VALUE 'Y'.
003500         88  TR-AI-NOT-ASSIGNED                 VALUE 'N'.
003600     05  FILLER                      PIC X(05).
